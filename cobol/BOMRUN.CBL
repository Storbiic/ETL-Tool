000010***********************************************************
000020* BOMRUN  -  MASTER BOM ACTIVATION BATCH DRIVER
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMRUN.
000060       AUTHOR.         J. JARAMILLO.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   06/21/1988.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 06/21/1988 JJ   BCR-0024  ORIGINAL - CLEAN/LOOKUP/UPDATE
000160*                           RUN IN LINE, CONTROL CARD ADDED
000170* 12/02/1990 DO   BCR-0061  PREVIEW MODE BRANCH ADDED, SAME
000180*                           LINKAGE AS UPDATE MODE
000190* 03/15/1994 RD   BCR-0119  COLUMN SUGGESTER CALLED AHEAD OF
000200*                           LOOKUP FOR THE OPERATOR'S LOG
000210* 09/08/1997 MP   BCR-0144  ANALYZER, PREEXIST STEPS ADDED
000220*                           AT END OF RUN
000230* 12/29/1998 TB   Y2K-0010  GET-SYS-CLOCK PIVOTS 2-DIGIT YY
000240*                           AT 50 - VERIFIED WITH BOMLOG
000250* 05/17/2001 KS   BCR-0183  LOG EXPORT MOVED TO LAST STEP OF
000260*                           THE RUN, WAS MISSING ON ABEND
000270* 11/11/2019 DO   BCR-0309  RESEQUENCED, NO LOGIC CHANGE
000280* 04/02/2026 KT   BCR-0356  PHASES 1-5 NOW ONE PERFORM THRU
000290*                           RANGE, MATCHES OTHER BCR WORK
000300*----------------------------------------------------------
000310       ENVIRONMENT DIVISION.
000320       CONFIGURATION SECTION.
000330       SOURCE-COMPUTER.    IBM-AT.
000340       OBJECT-COMPUTER.    IBM-AT.
000350       SPECIAL-NAMES.
000360           C01 IS TOP-OF-FORM.
000370       INPUT-OUTPUT SECTION.
000380       FILE-CONTROL.
000390           SELECT CONTROL-IN ASSIGN TO CTLCARD
000400               ORGANIZATION IS LINE SEQUENTIAL
000410               FILE STATUS IS CTL-STAT.
000420*
000430       DATA DIVISION.
000440       FILE SECTION.
000450*----------------------------------------------------------
000460       FD  CONTROL-IN.
000470       01  CONTROL-IN-REC.
000480           02 CTL-LOOKUP-COL    PIC 9.
000490           02 CTL-RUN-MODE      PIC 9.
000500           02 CTL-ANL-MODE      PIC 9.
000510           02 CTL-RUN-PEX       PIC X.
000520           02 FILLER            PIC X(75).
000530       01  CONTROL-IN-RAW REDEFINES CONTROL-IN-REC
000540           PIC X(80).
000550*----------------------------------------------------------
000560       WORKING-STORAGE SECTION.
000570       77  CARDS-READ        PIC 9(2) COMP VALUE ZERO.
000580*
000590       01  CTL-STAT             PIC XX.
000600*
000610       01  PROG-NAME         PIC X(8) VALUE SPACES.
000620       01  PROG-NAME-CHARS REDEFINES PROG-NAME.
000630           02 PROG-NAME-CHAR PIC X OCCURS 8 TIMES.
000640*
000650       01  SYS-DATE.
000660           02 SYS-YY         PIC 9(2).
000670           02 SYS-MM         PIC 9(2).
000680           02 SYS-DD         PIC 9(2).
000690       01  SYS-DATE-R REDEFINES SYS-DATE.
000700           02 SYS-DATE-NUM   PIC 9(6).
000710*
000720       01  RUN-DATE-ED.
000730           02 FILLER            PIC X(17)
000740              VALUE "BOMRUN START DATE".
000750           02 FILLER            PIC X VALUE SPACES.
000760           02 ED-MM             PIC 99.
000770           02 FILLER            PIC X VALUE "/".
000780           02 ED-DD             PIC 99.
000790           02 FILLER            PIC X VALUE "/".
000800           02 ED-CENT           PIC X(2).
000810           02 ED-YY             PIC 99.
000820*
000830       01  CLN-PARMS-AREA.
000840           02 CLN-RETURN-CODE   PIC 9 VALUE ZERO.
000850*
000860       01  SUG-PARMS-AREA.
000870           02 SUG-INPUT-NAME    PIC X(30)
000880              VALUE "PROJSTATUS".
000890           02 SUG-BEST-NAME     PIC X(30) VALUE SPACES.
000900           02 SUG-BEST-SCORE    PIC 9V9999 VALUE ZERO.
000910*
000920       01  LUP-PARMS-AREA.
000930           02 LUP-LOOKUP-COL    PIC 9 VALUE 1.
000940           02 LUP-RETURN-CODE   PIC 9 VALUE ZERO.
000950*
000960       01  UPX-PARMS-AREA.
000970           02 UPX-LOOKUP-COL    PIC 9 VALUE 1.
000980           02 UPX-RETURN-CODE   PIC 9 VALUE ZERO.
000990*
001000       01  ANL-PARMS-AREA.
001010           02 ANL-LOOKUP-COL    PIC 9 VALUE 1.
001020           02 ANL-MODE          PIC 9 VALUE 1.
001030           02 ANL-RETURN-CODE   PIC 9 VALUE ZERO.
001040*
001050       01  PEX-PARMS-AREA.
001060           02 PEX-LOOKUP-COL    PIC 9 VALUE 1.
001070           02 PEX-RETURN-CODE   PIC 9 VALUE ZERO.
001080*
001090       01  LOG-PARMS-AREA.
001100           02 LP-FUNCTION       PIC 9 VALUE 1.
001110           02 LP-LEVEL          PIC X(5) VALUE "INFO ".
001120           02 LP-MESSAGE        PIC X(60) VALUE SPACES.
001130           02 FILLER            PIC X(5) VALUE SPACES.
001140*
001150       PROCEDURE DIVISION.
001160       BOMRUN-MAIN.
001170           PERFORM SHOW-START-DATE.
001180           PERFORM READ-CONTROL-CARD.
001190           PERFORM RUN-CLEANER THRU RUN-ANALYZER-EXIT.
001200           IF CTL-RUN-PEX = "Y"
001210               PERFORM RUN-PREEXIST
001220           END-IF.
001230           PERFORM RUN-LOG-EXPORT.
001240           DISPLAY "BOMRUN - BATCH COMPLETE".
001250           STOP RUN.
001260*----------------------------------------------------------
001270* SHOW-START-DATE - DISPLAY THE RUN DATE TO THE OPERATOR,
001280* FOR THE CONSOLE LOG ONLY - NOT WRITTEN TO REPORT-OUT.
001290*----------------------------------------------------------
001300       SHOW-START-DATE.
001310           ACCEPT SYS-DATE-NUM FROM DATE.
001320           MOVE SYS-MM TO ED-MM.
001330           MOVE SYS-DD TO ED-DD.
001340           MOVE SYS-YY TO ED-YY.
001350           IF SYS-YY < 50
001360               MOVE "20" TO ED-CENT
001370           ELSE
001380               MOVE "19" TO ED-CENT
001390           END-IF.
001400           DISPLAY RUN-DATE-ED.
001410*----------------------------------------------------------
001420* READ-CONTROL-CARD - ONE CARD EXPECTED. MISSING OR BLANK
001430* CARD DEFAULTS TO COLUMN 1, UPDATE MODE, PLAIN ANALYZER,
001440* NO PREEXIST STEP.
001450*----------------------------------------------------------
001460       READ-CONTROL-CARD.
001470           MOVE 1   TO CTL-LOOKUP-COL.
001480           MOVE 1   TO CTL-RUN-MODE.
001490           MOVE 1   TO CTL-ANL-MODE.
001500           MOVE "N" TO CTL-RUN-PEX.
001510           OPEN INPUT CONTROL-IN.
001520           READ CONTROL-IN AT END GO TO READ-CONTROL-CARD-EX.
001530           ADD 1 TO CARDS-READ.
001540           IF CTL-LOOKUP-COL < 1 OR CTL-LOOKUP-COL > 3
001550               MOVE 1 TO CTL-LOOKUP-COL
001560           END-IF.
001570           IF CTL-RUN-MODE < 1 OR CTL-RUN-MODE > 2
001580               MOVE 1 TO CTL-RUN-MODE
001590           END-IF.
001600           IF CTL-ANL-MODE < 1 OR CTL-ANL-MODE > 2
001610               MOVE 1 TO CTL-ANL-MODE
001620           END-IF.
001630           IF CTL-RUN-PEX NOT = "Y" AND CTL-RUN-PEX NOT = "N"
001640               MOVE "N" TO CTL-RUN-PEX
001650           END-IF.
001660       READ-CONTROL-CARD-EX.
001670           CLOSE CONTROL-IN.
001680*----------------------------------------------------------
001690* RUN-CLEANER THRU RUN-ANALYZER-EXIT - PHASES 1-5, ONE
001700* PERFORM RANGE SINCE THEY ALWAYS RUN IN THIS ORDER AND
001710* NONE OF THEM BRANCH AROUND THE OTHERS.
001720*----------------------------------------------------------
001730* RUN-CLEANER - PHASE 1, ALSO OPENS REPORT-OUT FRESH.
001740*----------------------------------------------------------
001750       RUN-CLEANER.
001760           CALL "BOMCLN" USING CLN-PARMS-AREA.
001770*----------------------------------------------------------
001780* RUN-SUGGESTER - PHASE 2, LOGGED FOR THE OPERATOR ONLY.
001790* THE CONTROL CARD STILL DRIVES THE LOOKUP COLUMN - THIS
001800* STEP DOES NOT CHANGE IT.
001810*----------------------------------------------------------
001820       RUN-SUGGESTER.
001830           CALL "BOMSUG" USING SUG-PARMS-AREA.
001840           MOVE 1 TO LP-FUNCTION.
001850           MOVE "INFO " TO LP-LEVEL.
001860           STRING "COLUMN SUGGESTER BEST MATCH IS "
001870               SUG-BEST-NAME DELIMITED BY SIZE
001880               INTO LP-MESSAGE.
001890           CALL "BOMLOG" USING LOG-PARMS-AREA.
001900*----------------------------------------------------------
001910* RUN-LOOKUP - PHASE 3.
001920*----------------------------------------------------------
001930       RUN-LOOKUP.
001940           MOVE CTL-LOOKUP-COL TO LUP-LOOKUP-COL.
001950           CALL "BOMLUP" USING LUP-PARMS-AREA.
001960*----------------------------------------------------------
001970* RUN-UPDATE-OR-PREVIEW - PHASE 4. UPDATER AND PREVIEW
001980* SHARE THE SAME PARM LAYOUT, SO THE PROGRAM NAME IS THE
001990* ONLY THING THAT CHANGES BETWEEN THE TWO MODES.
002000*----------------------------------------------------------
002010       RUN-UPDATE-OR-PREVIEW.
002020           MOVE CTL-LOOKUP-COL TO UPX-LOOKUP-COL.
002030           IF CTL-RUN-MODE = 2
002040               MOVE "BOMPRV" TO PROG-NAME
002050           ELSE
002060               MOVE "BOMUPD" TO PROG-NAME
002070           END-IF.
002080           CALL PROG-NAME USING UPX-PARMS-AREA.
002090           CANCEL PROG-NAME.
002100*----------------------------------------------------------
002110* RUN-ANALYZER - PHASE 5.
002120*----------------------------------------------------------
002130       RUN-ANALYZER.
002140           MOVE CTL-LOOKUP-COL TO ANL-LOOKUP-COL.
002150           MOVE CTL-ANL-MODE   TO ANL-MODE.
002160           CALL "BOMANL" USING ANL-PARMS-AREA.
002170       RUN-ANALYZER-EXIT.
002180           EXIT.
002190*----------------------------------------------------------
002200* RUN-PREEXIST - PHASE 6, OPTIONAL PER CONTROL CARD.
002210*----------------------------------------------------------
002220       RUN-PREEXIST.
002230           MOVE CTL-LOOKUP-COL TO PEX-LOOKUP-COL.
002240           CALL "BOMPEX" USING PEX-PARMS-AREA.
002250*----------------------------------------------------------
002260* RUN-LOG-EXPORT - LAST STEP OF EVERY RUN, GOOD OR BAD.
002270*----------------------------------------------------------
002280       RUN-LOG-EXPORT.
002290           MOVE 2 TO LP-FUNCTION.
002300           CALL "BOMLOG" USING LOG-PARMS-AREA.
