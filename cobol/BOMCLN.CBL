000010***********************************************************
000020* BOMCLN  -  MASTER/TARGET KEY AND FIELD CLEANER
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMCLN.
000060       AUTHOR.         D. OKONKWO.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   11/14/1987.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 11/14/1987 DO   BCR-0011  ORIGINAL - MASTER KEY SCRUB ONLY
000160* 04/02/1988 DO   BCR-0019  ADDED GENERIC TARGET FIELD SCRUB
000170* 08/30/1990 RD   BCR-0045  DROP-EMPTY-KEY COUNT ADDED
000180* 05/17/1994 JJ   BCR-0102  SCRUB SHARED PARAGRAPH, WAS TWO
000190*                           COPIES ONE PER FIELD WIDTH
000200* 01/11/1999 TB   Y2K-0003  CENTURY WINDOW ON RUN DATE STAMP
000210*                           PIVOT 50, SAME AS BOMLOG
000220* 04/02/2003 KS   BCR-0213  RESEQUENCED, NO LOGIC CHANGE
000230* 09/09/2009 DO   BCR-0251  FINAL COUNT NOW READ TABLE, WAS
000240*                           RECOMPUTED FROM ORIGINAL - DROP
000250* 04/02/2026 KT   BCR-0357  CLEAN-TOTALS NOW OPENS OUTPUT,
000260*                           WAS EXTEND WITH NO PRIOR OUTPUT
000270*----------------------------------------------------------
000280       ENVIRONMENT DIVISION.
000290       CONFIGURATION SECTION.
000300       SOURCE-COMPUTER.    IBM-AT.
000310       OBJECT-COMPUTER.    IBM-AT.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT MASTER-IN  ASSIGN TO MASTIN
000370               ORGANIZATION IS SEQUENTIAL
000380               FILE STATUS IS MST-STAT.
000390           SELECT MASTER-CLN ASSIGN TO MASTCLN
000400               ORGANIZATION IS SEQUENTIAL
000410               FILE STATUS IS MCL-STAT.
000420           SELECT TARGET-IN  ASSIGN TO TARGIN
000430               ORGANIZATION IS SEQUENTIAL
000440               FILE STATUS IS TGT-STAT.
000450           SELECT TARGET-CLN ASSIGN TO TARGCLN
000460               ORGANIZATION IS SEQUENTIAL
000470               FILE STATUS IS TCL-STAT.
000480           SELECT REPORT-OUT ASSIGN TO RPTOUT
000490               ORGANIZATION IS LINE SEQUENTIAL
000500               FILE STATUS IS RPT-STAT.
000510*
000520       DATA DIVISION.
000530       FILE SECTION.
000540*----------------------------------------------------------
000550       FD  MASTER-IN.
000560       01  MASTER-REC.
000570           02 M-YAZAKI-PN       PIC X(20).
000580           02 M-DESCRIPTION     PIC X(30).
000590           02 M-PROJ-STATUS-1   PIC X(10).
000600           02 M-PROJ-STATUS-2   PIC X(10).
000610           02 M-PROJ-STATUS-3   PIC X(10).
000620           02 FILLER            PIC X(20).
000630*----------------------------------------------------------
000640       FD  MASTER-CLN.
000650       01  MASTER-CLN-REC.
000660           02 MC-YAZAKI-PN      PIC X(20).
000670           02 MC-DESCRIPTION    PIC X(30).
000680           02 MC-PROJ-STATUS-1  PIC X(10).
000690           02 MC-PROJ-STATUS-2  PIC X(10).
000700           02 MC-PROJ-STATUS-3  PIC X(10).
000710           02 FILLER            PIC X(20).
000720*----------------------------------------------------------
000730       FD  TARGET-IN.
000740       01  TARGET-REC.
000750           02 T-YAZAKI-PN       PIC X(20).
000760           02 T-DESCRIPTION     PIC X(30).
000770           02 FILLER            PIC X(10).
000780*----------------------------------------------------------
000790       FD  TARGET-CLN.
000800       01  TARGET-CLN-REC.
000810           02 TC-YAZAKI-PN      PIC X(20).
000820           02 TC-DESCRIPTION    PIC X(30).
000830           02 FILLER            PIC X(10).
000840*----------------------------------------------------------
000850       FD  REPORT-OUT.
000860       01  RPT-LINE             PIC X(132).
000870*----------------------------------------------------------
000880       WORKING-STORAGE SECTION.
000890       77  MST-READ          PIC 9(7) COMP VALUE ZERO.
000900       77  MST-DROP          PIC 9(7) COMP VALUE ZERO.
000910       77  MST-FINAL         PIC 9(7) COMP VALUE ZERO.
000920       77  TGT-READ          PIC 9(7) COMP VALUE ZERO.
000930       77  I                    PIC 9(2) COMP VALUE ZERO.
000940       77  J                    PIC 9(2) COMP VALUE ZERO.
000950       77  SCRUB-LEN         PIC 9(2) COMP VALUE ZERO.
000960*
000970       01  MST-STAT             PIC XX.
000980       01  MCL-STAT             PIC XX.
000990       01  TGT-STAT             PIC XX.
001000       01  TCL-STAT             PIC XX.
001010       01  RPT-STAT             PIC XX.
001020*
001030       01  EOF-SW            PIC X VALUE "N".
001040           88 EOF            VALUE "Y".
001050*
001060       01  KEY-WORK          PIC X(20) VALUE SPACES.
001070       01  KEY-BYTES REDEFINES KEY-WORK.
001080           02 KEY-CHAR       PIC X OCCURS 20 TIMES.
001090*
001100       01  SCRUB-AREA        PIC X(30) VALUE SPACES.
001110       01  SCRUB-BYTES REDEFINES SCRUB-AREA.
001120           02 SCRUB-CHAR     PIC X OCCURS 30 TIMES.
001130*
001140       01  OUT-AREA          PIC X(30) VALUE SPACES.
001150       01  OUT-BYTES REDEFINES OUT-AREA.
001160           02 OUT-CHAR       PIC X OCCURS 30 TIMES.
001170*
001180       01  DATE-RAW          PIC 9(6) VALUE ZERO.
001190       01  DATE-BRK REDEFINES DATE-RAW.
001200           02 DATE-YY        PIC 9(2).
001210           02 DATE-MM        PIC 9(2).
001220           02 DATE-DD        PIC 9(2).
001230       01  CENTURY           PIC 9(2) VALUE ZERO.
001240*
001250       01  RPT-TOTALS-LINE.
001260           02 FILLER            PIC X(14)
001270              VALUE "CLEANER TOTALS".
001280           02 FILLER            PIC X(4) VALUE SPACES.
001290           02 FILLER            PIC X(7) VALUE "READ = ".
001300           02 RT-READ           PIC ZZZZZZ9.
001310           02 FILLER            PIC X(2) VALUE SPACES.
001320           02 FILLER            PIC X(7) VALUE "DROP = ".
001330           02 RT-DROP           PIC ZZZZZZ9.
001340           02 FILLER            PIC X(2) VALUE SPACES.
001350           02 FILLER            PIC X(8) VALUE "FINAL = ".
001360           02 RT-FINAL          PIC ZZZZZZ9.
001370           02 FILLER            PIC X(54) VALUE SPACES.
001380*
001390       01  LOG-PARMS-AREA.
001400           02 LP-FUNCTION       PIC 9 VALUE 1.
001410           02 LP-LEVEL          PIC X(5) VALUE "INFO ".
001420           02 LP-MESSAGE        PIC X(60) VALUE SPACES.
001430           02 FILLER            PIC X(5) VALUE SPACES.
001440*
001450       LINKAGE SECTION.
001460       01  CLN-PARMS.
001470           02 CLN-RETURN-CODE   PIC 9 VALUE ZERO.
001480*
001490       PROCEDURE DIVISION USING CLN-PARMS.
001500       BOMCLN-MAIN.
001510           MOVE ZERO TO CLN-RETURN-CODE.
001520           PERFORM CLEAN-MASTER.
001530           PERFORM CLEAN-TARGET.
001540           PERFORM CLEAN-TOTALS.
001550           GOBACK.
001560*----------------------------------------------------------
001570* CLEAN-MASTER - UPPERCASE THE KEY, KEEP A-Z/0-9 ONLY, DROP
001580* ROWS WHOSE KEY SCRUBS AWAY TO NOTHING.
001590*----------------------------------------------------------
001600       CLEAN-MASTER.
001610           OPEN INPUT MASTER-IN.
001620           OPEN OUTPUT MASTER-CLN.
001630           MOVE "N" TO EOF-SW.
001640       CLEAN-MASTER-2.
001650           READ MASTER-IN AT END GO TO CLEAN-MASTER-EX.
001660           ADD 1 TO MST-READ.
001670*
001680           MOVE M-YAZAKI-PN TO KEY-WORK.
001690           PERFORM KEY-SCRUB.
001700*
001710           IF KEY-WORK = SPACES
001720               ADD 1 TO MST-DROP
001730               GO TO CLEAN-MASTER-2
001740           END-IF.
001750*
001760           MOVE KEY-WORK      TO MC-YAZAKI-PN.
001770           MOVE M-DESCRIPTION    TO MC-DESCRIPTION.
001780           MOVE M-PROJ-STATUS-1  TO MC-PROJ-STATUS-1.
001790           MOVE M-PROJ-STATUS-2  TO MC-PROJ-STATUS-2.
001800           MOVE M-PROJ-STATUS-3  TO MC-PROJ-STATUS-3.
001810           WRITE MASTER-CLN-REC.
001820           ADD 1 TO MST-FINAL.
001830           GO TO CLEAN-MASTER-2.
001840       CLEAN-MASTER-EX.
001850           CLOSE MASTER-IN MASTER-CLN.
001860*----------------------------------------------------------
001870* KEY-SCRUB - UPPERCASE KEY-WORK AND BLANK OUT EVERY
001880* BYTE THAT IS NOT A-Z OR 0-9, LEFT-JUSTIFYING SURVIVORS.
001890*----------------------------------------------------------
001900       KEY-SCRUB.
001910           INSPECT KEY-WORK CONVERTING
001920               "abcdefghijklmnopqrstuvwxyz" TO
001930               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001940           MOVE SPACES TO OUT-AREA.
001950           MOVE ZERO TO J.
001960           PERFORM KEY-SCRUB-LOOP VARYING I FROM 1 BY 1
001970                   UNTIL I > 20.
001980           MOVE OUT-AREA(1:20) TO KEY-WORK.
001990*
002000       KEY-SCRUB-LOOP.
002010           IF KEY-CHAR(I) NOT ALPHABETIC-UPPER
002020               AND KEY-CHAR(I) NOT NUMERIC
002030               GO TO KEY-SCRUB-LOOP-EX
002040           END-IF.
002050           ADD 1 TO J.
002060           MOVE KEY-CHAR(I) TO OUT-CHAR(J).
002070       KEY-SCRUB-LOOP-EX.
002080           EXIT.
002090*----------------------------------------------------------
002100* CLEAN-TARGET - GENERIC FIELD SCRUB ON THE TARGET SHEET:
002110* DROP APOSTROPHES, QUOTES, PLUS SIGNS AND BLANKS, THEN
002120* LEFT-JUSTIFY.  KEY COLUMN IS ALREADY FIRST - NO SWAP.
002130*----------------------------------------------------------
002140       CLEAN-TARGET.
002150           OPEN INPUT  TARGET-IN.
002160           OPEN OUTPUT TARGET-CLN.
002170       CLEAN-TARGET-2.
002180           READ TARGET-IN AT END GO TO CLEAN-TARGET-EX.
002190           ADD 1 TO TGT-READ.
002200*
002210           MOVE SPACES TO SCRUB-AREA.
002220           MOVE T-YAZAKI-PN TO SCRUB-AREA(1:20).
002230           PERFORM FIELD-SCRUB.
002240           MOVE OUT-AREA(1:20) TO TC-YAZAKI-PN.
002250*
002260           MOVE T-DESCRIPTION TO SCRUB-AREA.
002270           PERFORM FIELD-SCRUB.
002280           MOVE OUT-AREA TO TC-DESCRIPTION.
002290*
002300           WRITE TARGET-CLN-REC.
002310           GO TO CLEAN-TARGET-2.
002320       CLEAN-TARGET-EX.
002330           CLOSE TARGET-IN TARGET-CLN.
002340*----------------------------------------------------------
002350* FIELD-SCRUB - STRIP "'", QUOTE, "+" AND BLANKS FROM
002360* SCRUB-AREA, LEFT-JUSTIFY SURVIVORS INTO OUT-AREA.
002370*----------------------------------------------------------
002380       FIELD-SCRUB.
002390           MOVE SPACES TO OUT-AREA.
002400           MOVE ZERO TO J.
002410           PERFORM FIELD-SCRUB-LOOP VARYING I FROM 1 BY 1
002420                   UNTIL I > 30.
002430*
002440       FIELD-SCRUB-LOOP.
002450           IF SCRUB-CHAR(I) = "'" OR '"' OR "+" OR SPACE
002460               GO TO FIELD-SCRUB-LOOP-EX
002470           END-IF.
002480           ADD 1 TO J.
002490           MOVE SCRUB-CHAR(I) TO OUT-CHAR(J).
002500       FIELD-SCRUB-LOOP-EX.
002510           EXIT.
002520*----------------------------------------------------------
002530* CLEAN-TOTALS - RUN TOTALS LINE TO REPORT-OUT AND A
002540* SUMMARY LINE TO THE SESSION LOG.
002550*----------------------------------------------------------
002560       CLEAN-TOTALS.
002570           OPEN OUTPUT REPORT-OUT.
002580           MOVE MST-READ  TO RT-READ.
002590           MOVE MST-DROP  TO RT-DROP.
002600           MOVE MST-FINAL TO RT-FINAL.
002610           MOVE RPT-TOTALS-LINE TO RPT-LINE.
002620           WRITE RPT-LINE.
002630           CLOSE REPORT-OUT.
002640*
002650           MOVE 1 TO LP-FUNCTION.
002660           MOVE "INFO " TO LP-LEVEL.
002670           MOVE "CLEANER COMPLETE - SEE REPORT-OUT TOTALS LINE"
002680               TO LP-MESSAGE.
002690           CALL "BOMLOG" USING LOG-PARMS-AREA.
