000010***********************************************************
000020* BOMUPD  -  MASTER UPDATE ENGINE
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMUPD.
000060       AUTHOR.         R. DELACRUZ.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   03/02/1988.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 03/02/1988 RD   BCR-0015  ORIGINAL - UPDATE/INSERT/SKIP
000160*                           DISPATCH OFF LOOKUP-OUT STATUS
000170* 11/30/1990 RD   BCR-0052  DUPLICATE-ON-INSERT REPORT LINE
000180*                           ADDED, WAS SILENT SKIP
000190* 06/14/1994 JJ   BCR-0110  APPENDED ROWS NOW KEPT SORTED SO
000200*                           LATER DUP CHECKS STILL BINSRCH
000210* 01/11/1999 TB   Y2K-0006  NO DATE FIELDS HERE - CHECKED,
000220*                           NO CHANGE REQUIRED FOR Y2K
000230* 04/02/2003 KS   BCR-0216  RESEQUENCED, NO LOGIC CHANGE
000240* 02/27/2016 DO   BCR-0295  MISSING_KEY NOW FALLS TO SKIP,
000250*                           WAS UNHANDLED EVALUATE - ABEND
000260*----------------------------------------------------------
000270       ENVIRONMENT DIVISION.
000280       CONFIGURATION SECTION.
000290       SOURCE-COMPUTER.    IBM-AT.
000300       OBJECT-COMPUTER.    IBM-AT.
000310       SPECIAL-NAMES.
000320           C01 IS TOP-OF-FORM.
000330       INPUT-OUTPUT SECTION.
000340       FILE-CONTROL.
000350           SELECT MASTER-CLN ASSIGN TO MASTCLN
000360               ORGANIZATION IS SEQUENTIAL
000370               FILE STATUS IS MCL-STAT.
000380           SELECT LOOKUP-IN  ASSIGN TO LOOKOUT
000390               ORGANIZATION IS SEQUENTIAL
000400               FILE STATUS IS LKI-STAT.
000410           SELECT MASTER-OUT ASSIGN TO MASTOUT
000420               ORGANIZATION IS SEQUENTIAL
000430               FILE STATUS IS MOU-STAT.
000440           SELECT REPORT-OUT ASSIGN TO RPTOUT
000450               ORGANIZATION IS LINE SEQUENTIAL
000460               FILE STATUS IS RPT-STAT.
000470*
000480       DATA DIVISION.
000490       FILE SECTION.
000500*----------------------------------------------------------
000510       FD  MASTER-CLN.
000520       01  MASTER-CLN-REC.
000530           02 MC-YAZAKI-PN      PIC X(20).
000540           02 MC-DESCRIPTION    PIC X(30).
000550           02 MC-PROJ-STATUS-1  PIC X(10).
000560           02 MC-PROJ-STATUS-2  PIC X(10).
000570           02 MC-PROJ-STATUS-3  PIC X(10).
000580           02 FILLER            PIC X(20).
000590*----------------------------------------------------------
000600       FD  LOOKUP-IN.
000610       01  LOOKUP-IN-REC.
000620           02 R-YAZAKI-PN           PIC X(20).
000630           02 R-ACTIVATION-STATUS   PIC X(10).
000640           02 R-DESCRIPTION         PIC X(30).
000650           02 FILLER                PIC X(10).
000660*----------------------------------------------------------
000670       FD  MASTER-OUT.
000680       01  MASTER-OUT-REC.
000690           02 MO-YAZAKI-PN      PIC X(20).
000700           02 MO-DESCRIPTION    PIC X(30).
000710           02 MO-PROJ-STATUS-1  PIC X(10).
000720           02 MO-PROJ-STATUS-2  PIC X(10).
000730           02 MO-PROJ-STATUS-3  PIC X(10).
000740           02 FILLER            PIC X(20).
000750*----------------------------------------------------------
000760       FD  REPORT-OUT.
000770       01  RPT-LINE             PIC X(132).
000780*----------------------------------------------------------
000790       WORKING-STORAGE SECTION.
000800       77  MT-COUNT             PIC 9(4) COMP VALUE ZERO.
000810       77  LO                   PIC 9(4) COMP VALUE ZERO.
000820       77  HI                   PIC 9(4) COMP VALUE ZERO.
000830       77  MID                  PIC 9(4) COMP VALUE ZERO.
000840       77  J                    PIC 9(4) COMP VALUE ZERO.
000850       77  LOOKUP-COL        PIC 9 VALUE 1.
000860*
000870       77  CNT-UPDATED          PIC 9(7) COMP VALUE ZERO.
000880       77  CNT-INSERTED         PIC 9(7) COMP VALUE ZERO.
000890       77  CNT-DUPLICATE        PIC 9(7) COMP VALUE ZERO.
000900       77  CNT-SKIPPED          PIC 9(7) COMP VALUE ZERO.
000910*
000920       01  MCL-STAT             PIC XX.
000930       01  LKI-STAT             PIC XX.
000940       01  MOU-STAT             PIC XX.
000950       01  RPT-STAT             PIC XX.
000960*
000970       01  HIT-SW            PIC X VALUE "N".
000980           88 HIT            VALUE "Y".
000990*
001000       01  TGT-KEY-WORK      PIC X(20) VALUE SPACES.
001010*
001020       01  MASTER-TABLE.
001030           02 MT-ENTRY OCCURS 1000 TIMES.
001040              03 MT-KEY          PIC X(20).
001050              03 MT-DESC         PIC X(30).
001060              03 MT-STATUS-1     PIC X(10).
001070              03 MT-STATUS-2     PIC X(10).
001080              03 MT-STATUS-3     PIC X(10).
001090       01  MASTER-TABLE-STATS REDEFINES MASTER-TABLE.
001100           02 MTS-SLOT OCCURS 1000 TIMES PIC X(80).
001110*
001120       01  DUP-LINE.
001130           02 FILLER            PIC X(10) VALUE "DUPLICATE ".
001140           02 WD-PN             PIC X(20).
001150           02 WD-PN-HALVES REDEFINES WD-PN.
001160              03 WD-PN-LEFT     PIC X(10).
001170              03 WD-PN-RIGHT    PIC X(10).
001180           02 FILLER            PIC X(3) VALUE SPACES.
001190           02 FILLER            PIC X(11)
001200              VALUE "NOT INSERT ".
001210           02 FILLER            PIC X(88) VALUE SPACES.
001220*
001230       01  TOTALS-LINE.
001240           02 FILLER            PIC X(8) VALUE "UPDATED=".
001250           02 WT-UPD            PIC 9(7).
001260           02 FILLER            PIC X(1) VALUE SPACES.
001270           02 FILLER            PIC X(9) VALUE "INSERTED=".
001280           02 WT-INS            PIC 9(7).
001290           02 FILLER            PIC X(1) VALUE SPACES.
001300           02 FILLER            PIC X(11) VALUE "DUPLICATES=".
001310           02 WT-DUP            PIC 9(7).
001320           02 FILLER            PIC X(1) VALUE SPACES.
001330           02 FILLER            PIC X(8) VALUE "SKIPPED=".
001340           02 WT-SKP            PIC 9(7).
001350           02 WT-SKP-EDIT REDEFINES WT-SKP PIC ZZZZZZ9.
001360           02 FILLER            PIC X(70) VALUE SPACES.
001370*
001380       01  LOG-PARMS-AREA.
001390           02 LP-FUNCTION       PIC 9 VALUE 1.
001400           02 LP-LEVEL          PIC X(5) VALUE "INFO ".
001410           02 LP-MESSAGE        PIC X(60) VALUE SPACES.
001420           02 FILLER            PIC X(5) VALUE SPACES.
001430*
001440       LINKAGE SECTION.
001450       01  UPD-PARMS.
001460           02 UPD-LOOKUP-COL    PIC 9.
001470           02 UPD-RETURN-CODE   PIC 9 VALUE ZERO.
001480*
001490       PROCEDURE DIVISION USING UPD-PARMS.
001500       BOMUPD-MAIN.
001510           MOVE UPD-LOOKUP-COL TO LOOKUP-COL.
001520           IF LOOKUP-COL < 1 OR LOOKUP-COL > 3
001530               MOVE 1 TO LOOKUP-COL
001540           END-IF.
001550           PERFORM LOAD-MASTER-TABLE.
001560           OPEN EXTEND REPORT-OUT.
001570           PERFORM APPLY-LOOKUP-FILE.
001580           PERFORM WRITE-MASTER-OUT.
001590           PERFORM UPD-TOTALS-LINE.
001600           CLOSE REPORT-OUT.
001610           MOVE ZERO TO UPD-RETURN-CODE.
001620           GOBACK.
001630*----------------------------------------------------------
001640* LOAD-MASTER-TABLE - SAME SORTED-LOAD RULE AS BOMLUP,
001650* DROPPING DUPLICATE MASTER KEYS (FIRST KEPT).
001660*----------------------------------------------------------
001670       LOAD-MASTER-TABLE.
001680           OPEN INPUT MASTER-CLN.
001690           MOVE ZERO TO MT-COUNT.
001700       LOAD-MASTER-TABLE-2.
001710           READ MASTER-CLN AT END GO TO LOAD-MASTER-TABLE-EX.
001720           MOVE MC-YAZAKI-PN TO TGT-KEY-WORK.
001730           PERFORM BIN-SEARCH.
001740           IF HIT GO TO LOAD-MASTER-TABLE-2.
001750           PERFORM INSERT-AT-LO.
001760           MOVE MC-DESCRIPTION   TO MT-DESC(LO).
001770           MOVE MC-PROJ-STATUS-1 TO MT-STATUS-1(LO).
001780           MOVE MC-PROJ-STATUS-2 TO MT-STATUS-2(LO).
001790           MOVE MC-PROJ-STATUS-3 TO MT-STATUS-3(LO).
001800           GO TO LOAD-MASTER-TABLE-2.
001810       LOAD-MASTER-TABLE-EX.
001820           CLOSE MASTER-CLN.
001830*----------------------------------------------------------
001840* INSERT-AT-LO - OPEN A SLOT AT MT-ENTRY(LO), SHIFTING THE
001850* REST OF THE TABLE UP ONE, AND STORE THE KEY THERE.
001860*----------------------------------------------------------
001870       INSERT-AT-LO.
001880           IF MT-COUNT NOT < 1000 GO TO INSERT-AT-LO-EX.
001890           IF MT-COUNT NOT < LO
001900               PERFORM INSERT-AT-LO-SHIFT
001910                       VARYING J FROM MT-COUNT BY -1
001920                       UNTIL J < LO
001930           END-IF.
001940           MOVE TGT-KEY-WORK TO MT-KEY(LO).
001950           ADD 1 TO MT-COUNT.
001960       INSERT-AT-LO-EX.
001970           EXIT.
001980       INSERT-AT-LO-SHIFT.
001990           MOVE MT-ENTRY(J) TO MT-ENTRY(J + 1).
002000*----------------------------------------------------------
002010* BIN-SEARCH - SAME BINARY SEARCH AS BOMLUP.
002020*----------------------------------------------------------
002030       BIN-SEARCH.
002040           MOVE "N" TO HIT-SW.
002050           MOVE 1 TO LO.
002060           MOVE MT-COUNT TO HI.
002070       BIN-SEARCH-2.
002080           IF LO > HI GO TO BIN-SEARCH-EX.
002090           COMPUTE MID = (LO + HI) / 2.
002100           IF MT-KEY(MID) = TGT-KEY-WORK
002110               SET HIT TO TRUE
002120               MOVE MID TO LO
002130               GO TO BIN-SEARCH-EX
002140           END-IF.
002150           IF MT-KEY(MID) < TGT-KEY-WORK
002160               COMPUTE LO = MID + 1
002170           ELSE
002180               COMPUTE HI = MID - 1
002190           END-IF.
002200           GO TO BIN-SEARCH-2.
002210       BIN-SEARCH-EX.
002220           EXIT.
002230*----------------------------------------------------------
002240* APPLY-LOOKUP-FILE - READ LOOKUP-IN AND DISPATCH EACH ROW
002250* BY ITS ACTIVATION STATUS.
002260*----------------------------------------------------------
002270       APPLY-LOOKUP-FILE.
002280           OPEN INPUT LOOKUP-IN.
002290       APPLY-LOOKUP-FILE-2.
002300           READ LOOKUP-IN AT END GO TO APPLY-LOOKUP-FILE-EX.
002310           PERFORM DISPATCH-STATUS.
002320           GO TO APPLY-LOOKUP-FILE-2.
002330       APPLY-LOOKUP-FILE-EX.
002340           CLOSE LOOKUP-IN.
002350*----------------------------------------------------------
002360* DISPATCH-STATUS - X/D/0/NOT_FOUND PER BUSINESS RULES;
002370* ANYTHING ELSE (MISSING_KEY) FALLS TO SKIP.
002380*----------------------------------------------------------
002390       DISPATCH-STATUS.
002400           EVALUATE R-ACTIVATION-STATUS
002410               WHEN "X"         PERFORM UPD-SKIP
002420               WHEN "D"         PERFORM UPD-MARK-D
002430               WHEN "0"         PERFORM UPD-INSERT-OR-DUP
002440               WHEN "NOT_FOUND" PERFORM UPD-INSERT-NEW
002450               WHEN OTHER       PERFORM UPD-SKIP
002460           END-EVALUATE.
002470*----------------------------------------------------------
002480* UPD-SKIP - NO MASTER CHANGE, COUNT ONLY.
002490*----------------------------------------------------------
002500       UPD-SKIP.
002510           ADD 1 TO CNT-SKIPPED.
002520*----------------------------------------------------------
002530* UPD-MARK-D - SET THE LOOKUP COLUMN OF THE FIRST MATCHING
002540* MASTER ROW TO "D".
002550*----------------------------------------------------------
002560       UPD-MARK-D.
002570           MOVE R-YAZAKI-PN TO TGT-KEY-WORK.
002580           PERFORM BIN-SEARCH.
002590           IF NOT HIT GO TO UPD-MARK-D-EX.
002600           EVALUATE LOOKUP-COL
002610               WHEN 1 MOVE "D" TO MT-STATUS-1(LO)
002620               WHEN 2 MOVE "D" TO MT-STATUS-2(LO)
002630               WHEN 3 MOVE "D" TO MT-STATUS-3(LO)
002640           END-EVALUATE.
002650           ADD 1 TO CNT-UPDATED.
002660       UPD-MARK-D-EX.
002670           EXIT.
002680*----------------------------------------------------------
002690* UPD-INSERT-OR-DUP - INSERT UNLESS THE KEY ALREADY EXISTS,
002700* IN WHICH CASE REPORT A DUPLICATE LINE AND DO NOT MERGE.
002710*----------------------------------------------------------
002720       UPD-INSERT-OR-DUP.
002730           MOVE R-YAZAKI-PN TO TGT-KEY-WORK.
002740           PERFORM BIN-SEARCH.
002750           IF HIT
002760               MOVE R-YAZAKI-PN TO WD-PN
002770               MOVE DUP-LINE TO RPT-LINE
002780               WRITE RPT-LINE
002790               ADD 1 TO CNT-DUPLICATE
002800               GO TO UPD-INSERT-OR-DUP-EX
002810           END-IF.
002820           PERFORM INSERT-AT-LO.
002830           MOVE R-DESCRIPTION TO MT-DESC(LO).
002840           MOVE SPACES        TO MT-STATUS-1(LO) MT-STATUS-2(LO)
002850                                  MT-STATUS-3(LO).
002860           ADD 1 TO CNT-INSERTED.
002870       UPD-INSERT-OR-DUP-EX.
002880           EXIT.
002890*----------------------------------------------------------
002900* UPD-INSERT-NEW - ALWAYS APPEND A NEW MASTER ROW.
002910*----------------------------------------------------------
002920       UPD-INSERT-NEW.
002930           MOVE R-YAZAKI-PN TO TGT-KEY-WORK.
002940           PERFORM BIN-SEARCH.
002950           IF HIT GO TO UPD-INSERT-NEW-EX.
002960           PERFORM INSERT-AT-LO.
002970           MOVE R-DESCRIPTION TO MT-DESC(LO).
002980           MOVE SPACES        TO MT-STATUS-1(LO) MT-STATUS-2(LO)
002990                                  MT-STATUS-3(LO).
003000           ADD 1 TO CNT-INSERTED.
003010       UPD-INSERT-NEW-EX.
003020           EXIT.
003030*----------------------------------------------------------
003040* WRITE-MASTER-OUT - WRITE THE FINAL TABLE, KEY ORDER, TO
003050* MASTER-OUT.
003060*----------------------------------------------------------
003070       WRITE-MASTER-OUT.
003080           OPEN OUTPUT MASTER-OUT.
003090           PERFORM WRITE-MASTER-OUT-2 VARYING J FROM 1 BY 1
003100                   UNTIL J > MT-COUNT.
003110           CLOSE MASTER-OUT.
003120       WRITE-MASTER-OUT-2.
003130           MOVE MT-KEY(J)      TO MO-YAZAKI-PN.
003140           MOVE MT-DESC(J)     TO MO-DESCRIPTION.
003150           MOVE MT-STATUS-1(J) TO MO-PROJ-STATUS-1.
003160           MOVE MT-STATUS-2(J) TO MO-PROJ-STATUS-2.
003170           MOVE MT-STATUS-3(J) TO MO-PROJ-STATUS-3.
003180           WRITE MASTER-OUT-REC.
003190*----------------------------------------------------------
003200* UPD-TOTALS-LINE - TOTALS LINE TO REPORT-OUT AND THE LOG.
003210*----------------------------------------------------------
003220       UPD-TOTALS-LINE.
003230           MOVE CNT-UPDATED   TO WT-UPD.
003240           MOVE CNT-INSERTED  TO WT-INS.
003250           MOVE CNT-DUPLICATE TO WT-DUP.
003260           MOVE CNT-SKIPPED   TO WT-SKP.
003270           MOVE TOTALS-LINE TO RPT-LINE.
003280           WRITE RPT-LINE.
003290*
003300           MOVE 1 TO LP-FUNCTION.
003310           MOVE "INFO " TO LP-LEVEL.
003320           MOVE "UPDATER COMPLETE - MASTER-OUT AND TOTALS WRITTEN"
003330               TO LP-MESSAGE.
003340           CALL "BOMLOG" USING LOG-PARMS-AREA.
