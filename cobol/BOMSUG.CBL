000010***********************************************************
000020* BOMSUG  -  PROJECT COLUMN NAME SUGGESTION ROUTINE
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMSUG.
000060       AUTHOR.         R. DELACRUZ.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   02/09/1989.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 02/09/1989 RD   BCR-0023  ORIGINAL - PLAIN RATIO MATCH
000160*                           ONLY, NO PREFIX/SUFFIX RULE
000170* 06/19/1991 JJ   BCR-0061  ADDED 4-PART PREFIX/SUFFIX RULE
000180* 03/04/1993 JJ   BCR-0084  RATIO TABLE WAS 128 SLOTS FOR
000190*                           EVERY BYTE, CUT TO 26 LETTERS
000200* 01/11/1999 TB   Y2K-0004  NO DATE FIELDS HERE - CHECKED,
000210*                           NO CHANGE REQUIRED FOR Y2K
000220* 04/02/2003 KS   BCR-0214  RESEQUENCED, NO LOGIC CHANGE
000230* 11/30/2012 DO   BCR-0271  EMPTY-INPUT RULE - FIRST ROW,
000240*                           SCORE ZERO, WAS ABEND ON BLANK
000250*----------------------------------------------------------
000260       ENVIRONMENT DIVISION.
000270       CONFIGURATION SECTION.
000280       SOURCE-COMPUTER.    IBM-AT.
000290       OBJECT-COMPUTER.    IBM-AT.
000300       SPECIAL-NAMES.
000310           C01 IS TOP-OF-FORM.
000320       INPUT-OUTPUT SECTION.
000330       FILE-CONTROL.
000340           SELECT CANDCOL-IN ASSIGN TO CANDCOL
000350               ORGANIZATION IS SEQUENTIAL
000360               FILE STATUS IS CAN-STAT.
000370*
000380       DATA DIVISION.
000390       FILE SECTION.
000400*----------------------------------------------------------
000410       FD  CANDCOL-IN.
000420       01  CANDCOL-REC.
000430           02 CC-COLUMN-NAME    PIC X(30).
000440           02 FILLER            PIC X(10).
000450*----------------------------------------------------------
000460       WORKING-STORAGE SECTION.
000470       77  CC-COUNT             PIC 9(2) COMP VALUE ZERO.
000480       77  K                    PIC 9(2) COMP VALUE ZERO.
000490       77  PART-COUNT        PIC 9(2) COMP VALUE ZERO.
000500       77  LEN1              PIC 9(2) COMP VALUE ZERO.
000510       77  LEN2              PIC 9(2) COMP VALUE ZERO.
000520       77  MATCHES           PIC 9(2) COMP VALUE ZERO.
000530       77  PREFIX-LEN        PIC 9(2) COMP VALUE ZERO.
000540       77  SUFFIX-LEN        PIC 9(2) COMP VALUE ZERO.
000550       77  CC-LEN            PIC 9(2) COMP VALUE ZERO.
000560       77  SUF-START         PIC 9(2) COMP VALUE ZERO.
000570*
000580       01  CAN-STAT             PIC XX.
000590*
000600       01  CANDCOL-TABLE.
000610           02 CC-NAME           PIC X(30) OCCURS 21 TIMES.
000620*
000630       01  PARTS-AREA.
000640           02 PART           PIC X(30) OCCURS 10 TIMES.
000650*
000660       01  PREFIX            PIC X(30) VALUE SPACES.
000670       01  SUFFIX            PIC X(30) VALUE SPACES.
000680*
000690       01  ALPHABET          PIC X(26)
000700               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000710       01  ALPHA-BYTES REDEFINES ALPHABET.
000720           02 ALPHA-CHAR     PIC X OCCURS 26 TIMES.
000730*
000740       01  TALLY-TABLE-1.
000750           02 TALLY-1           PIC 9(2) COMP OCCURS 26 TIMES.
000760       01  TALLY-TABLE-2.
000770           02 TALLY-2           PIC 9(2) COMP OCCURS 26 TIMES.
000780*
000790       01  CMP-1             PIC X(30) VALUE SPACES.
000800       01  CMP-1-HALVES REDEFINES CMP-1.
000810           02 CMP-1-LEFT     PIC X(15).
000820           02 CMP-1-RIGHT    PIC X(15).
000830       01  CMP-2             PIC X(30) VALUE SPACES.
000840       01  RATIO             PIC 9V9999 VALUE ZERO.
000850*
000860       01  BEST-NAME         PIC X(30) VALUE SPACES.
000870       01  BEST-RATIO        PIC 9V9999 VALUE ZERO.
000880*
000890       01  RATIO-THRESH      PIC 9V9999 VALUE 0.9000.
000900       01  RATIO-THRESH-R REDEFINES RATIO-THRESH.
000910           02 RT-WHOLE       PIC 9.
000920           02 RT-DEC         PIC 9(4).
000930*
000940       01  FOUND-SW          PIC X VALUE "N".
000950           88 FOUND          VALUE "Y".
000960*
000970       LINKAGE SECTION.
000980       01  SUG-PARMS.
000990           02 SUG-INPUT-NAME    PIC X(30).
001000           02 SUG-BEST-NAME     PIC X(30).
001010           02 SUG-BEST-SCORE    PIC 9V9999.
001020*
001030       PROCEDURE DIVISION USING SUG-PARMS.
001040       BOMSUG-MAIN.
001050           PERFORM LOAD-CANDIDATES.
001060*
001070           IF SUG-INPUT-NAME = SPACES
001080               MOVE CC-NAME(1) TO SUG-BEST-NAME
001090               MOVE ZERO TO SUG-BEST-SCORE
001100               GO TO BOMSUG-MAIN-EX
001110           END-IF.
001120*
001130           PERFORM SPLIT-INPUT.
001140           MOVE "N" TO FOUND-SW.
001150           IF PART-COUNT NOT < 4
001160               PERFORM MATCH-PREFIX-SUFFIX
001170           END-IF.
001180           IF NOT FOUND
001190               PERFORM PICK-BEST
001200           END-IF.
001210*
001220           MOVE BEST-NAME  TO SUG-BEST-NAME.
001230           MOVE BEST-RATIO TO SUG-BEST-SCORE.
001240       BOMSUG-MAIN-EX.
001250           GOBACK.
001260*----------------------------------------------------------
001270* LOAD-CANDIDATES - READ THE CANDIDATE COLUMN LIST (MASTER
001280* COLUMNS 2-22 OF THE SOURCE SHEET) INTO CANDCOL-TABLE.
001290*----------------------------------------------------------
001300       LOAD-CANDIDATES.
001310           OPEN INPUT CANDCOL-IN.
001320           MOVE ZERO TO CC-COUNT.
001330       LOAD-CANDIDATES-2.
001340           READ CANDCOL-IN AT END GO TO LOAD-CANDIDATES-EX.
001350           IF CC-COUNT NOT < 21 GO TO LOAD-CANDIDATES-2.
001360           ADD 1 TO CC-COUNT.
001370           MOVE CC-COLUMN-NAME TO CC-NAME(CC-COUNT).
001380           GO TO LOAD-CANDIDATES-2.
001390       LOAD-CANDIDATES-EX.
001400           CLOSE CANDCOL-IN.
001410*----------------------------------------------------------
001420* SPLIT-INPUT - BREAK SUG-INPUT-NAME ON UNDERSCORES.  WHEN
001430* FOUR OR MORE PARTS, PREFIX = PARTS 1-3 JOINED, SUFFIX =
001440* LAST PART.
001450*----------------------------------------------------------
001460       SPLIT-INPUT.
001470           MOVE ZERO TO PART-COUNT.
001480           MOVE SPACES TO PARTS-AREA.
001490           UNSTRING SUG-INPUT-NAME DELIMITED BY "_"
001500               INTO PART(1) PART(2) PART(3) PART(4)
001510                    PART(5) PART(6) PART(7) PART(8)
001520                    PART(9) PART(10)
001530               TALLYING IN PART-COUNT.
001540           IF PART-COUNT < 4 GO TO SPLIT-INPUT-EX.
001550*
001560           MOVE SPACES TO PREFIX.
001570           STRING PART(1) DELIMITED BY SPACE "_"
001580                  PART(2) DELIMITED BY SPACE "_"
001590                  PART(3) DELIMITED BY SPACE
001600               INTO PREFIX.
001610           MOVE PART(PART-COUNT) TO SUFFIX.
001620*
001630           MOVE ZERO TO PREFIX-LEN.
001640           INSPECT PREFIX TALLYING PREFIX-LEN
001650               FOR CHARACTERS BEFORE INITIAL " ".
001660           MOVE ZERO TO SUFFIX-LEN.
001670           INSPECT SUFFIX TALLYING SUFFIX-LEN
001680               FOR CHARACTERS BEFORE INITIAL " ".
001690       SPLIT-INPUT-EX.
001700           EXIT.
001710*----------------------------------------------------------
001720* MATCH-PREFIX-SUFFIX - AMONG CANDIDATES STARTING WITH THE
001730* PREFIX AND ENDING WITH THE SUFFIX, KEEP THE ONE WITH THE
001740* HIGHEST RATIO, PROVIDED IT IS NOT BELOW THE THRESHOLD.
001750*----------------------------------------------------------
001760       MATCH-PREFIX-SUFFIX.
001770           MOVE ZERO TO BEST-RATIO.
001780           MOVE SPACES TO BEST-NAME.
001790           PERFORM MATCH-PREFIX-SUFFIX-2
001800                   VARYING K FROM 1 BY 1 UNTIL K > CC-COUNT.
001810           IF BEST-RATIO NOT < RATIO-THRESH
001820               AND BEST-NAME NOT = SPACES
001830               SET FOUND TO TRUE
001840           END-IF.
001850       MATCH-PREFIX-SUFFIX-2.
001860           IF CC-NAME(K) = SPACES GO TO MATCH-PREFIX-SUFFIX-2-EX.
001870           MOVE ZERO TO CC-LEN.
001880           INSPECT CC-NAME(K) TALLYING CC-LEN
001890               FOR CHARACTERS BEFORE INITIAL " ".
001900           IF CC-LEN < PREFIX-LEN
001910               OR CC-LEN < SUFFIX-LEN
001920               GO TO MATCH-PREFIX-SUFFIX-2-EX.
001930           IF CC-NAME(K)(1:PREFIX-LEN) NOT =
001940                  PREFIX(1:PREFIX-LEN)
001950               GO TO MATCH-PREFIX-SUFFIX-2-EX.
001960           COMPUTE SUF-START =
001970               CC-LEN - SUFFIX-LEN + 1.
001980           IF CC-NAME(K)(SUF-START:SUFFIX-LEN) NOT =
001990                  SUFFIX(1:SUFFIX-LEN)
002000               GO TO MATCH-PREFIX-SUFFIX-2-EX.
002010*
002020           MOVE CC-NAME(K) TO CMP-1.
002030           MOVE SUG-INPUT-NAME TO CMP-2.
002040           PERFORM SIMILARITY-RATIO.
002050           IF RATIO > BEST-RATIO
002060               MOVE RATIO TO BEST-RATIO
002070               MOVE CC-NAME(K) TO BEST-NAME
002080           END-IF.
002090       MATCH-PREFIX-SUFFIX-2-EX.
002100           EXIT.
002110*----------------------------------------------------------
002120* PICK-BEST - PLAIN RATIO MATCH OVER ALL CANDIDATES.
002130*----------------------------------------------------------
002140       PICK-BEST.
002150           MOVE ZERO TO BEST-RATIO.
002160           MOVE SPACES TO BEST-NAME.
002170           PERFORM PICK-BEST-2
002180                   VARYING K FROM 1 BY 1 UNTIL K > CC-COUNT.
002190       PICK-BEST-2.
002200           MOVE CC-NAME(K)      TO CMP-1.
002210           MOVE SUG-INPUT-NAME  TO CMP-2.
002220           PERFORM SIMILARITY-RATIO.
002230           IF RATIO > BEST-RATIO
002240               MOVE RATIO    TO BEST-RATIO
002250               MOVE CC-NAME(K)  TO BEST-NAME
002260           END-IF.
002270*----------------------------------------------------------
002280* SIMILARITY-RATIO - 2 * MATCHING LETTERS / (LEN1 + LEN2)
002290* ON THE UPPER-CASED FIELDS CMP-1/CMP-2.  MATCHING
002300* LETTERS ARE COUNTED BY A 26-LETTER TALLY PER STRING, NOT
002310* TRUE LONGEST-COMMON-SUBSEQUENCE - SAME ORDERING, CHEAPER.
002320*----------------------------------------------------------
002330       SIMILARITY-RATIO.
002340           INSPECT CMP-1 CONVERTING
002350               "abcdefghijklmnopqrstuvwxyz" TO
002360               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002370           INSPECT CMP-2 CONVERTING
002380               "abcdefghijklmnopqrstuvwxyz" TO
002390               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002400*
002410           MOVE ZERO TO LEN1 LEN2 MATCHES.
002420           INSPECT CMP-1 TALLYING LEN1
002430               FOR CHARACTERS BEFORE INITIAL " ".
002440           INSPECT CMP-2 TALLYING LEN2
002450               FOR CHARACTERS BEFORE INITIAL " ".
002460*
002470           PERFORM SIM-ZERO-TALLY VARYING K FROM 1 BY 1
002480                   UNTIL K > 26.
002490           PERFORM SIM-COUNT-1 VARYING K FROM 1 BY 1
002500                   UNTIL K > 26.
002510           PERFORM SIM-COUNT-2 VARYING K FROM 1 BY 1
002520                   UNTIL K > 26.
002530           PERFORM SIM-MIN-SUM VARYING K FROM 1 BY 1
002540                   UNTIL K > 26.
002550*
002560           IF LEN1 + LEN2 = ZERO
002570               MOVE ZERO TO RATIO
002580           ELSE
002590               COMPUTE RATIO ROUNDED =
002600                   (2 * MATCHES) / (LEN1 + LEN2)
002610           END-IF.
002620*
002630       SIM-ZERO-TALLY.
002640           MOVE ZERO TO TALLY-1(K).
002650           MOVE ZERO TO TALLY-2(K).
002660*
002670       SIM-COUNT-1.
002680           INSPECT CMP-1 TALLYING TALLY-1(K)
002690               FOR ALL ALPHA-CHAR(K).
002700*
002710       SIM-COUNT-2.
002720           INSPECT CMP-2 TALLYING TALLY-2(K)
002730               FOR ALL ALPHA-CHAR(K).
002740*
002750       SIM-MIN-SUM.
002760           IF TALLY-1(K) < TALLY-2(K)
002770               ADD TALLY-1(K) TO MATCHES
002780           ELSE
002790               ADD TALLY-2(K) TO MATCHES
002800           END-IF.
