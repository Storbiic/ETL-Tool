000010***********************************************************
000020* BOMPEX  -  PRE-EXISTING-ELSEWHERE FLIP (X TO D)
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMPEX.
000060       AUTHOR.         R. DELACRUZ.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   05/18/1988.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 05/18/1988 RD   BCR-0021  ORIGINAL - FLIP X TO D WHEN PART
000160*                           NOT IN TARGET SHEET
000170* 11/09/1991 DO   BCR-0082  MASTER-BAK BACKUP ADDED BEFORE
000180*                           ANY FIELD IS CHANGED
000190* 06/14/1995 JJ   BCR-0139  DISTRIBUTION BEFORE/AFTER ADDED
000200*                           TO REPORT-OUT
000210* 02/20/1999 TB   Y2K-0009  NO DATE FIELDS HERE - CHECKED,
000220*                           NO CHANGE REQUIRED FOR Y2K
000230* 07/03/2002 KS   BCR-0197  ARITHMETIC CROSS-CHECK LINE
000240*                           ADDED - AUDIT REQUEST
000250* 10/25/2016 MP   BCR-0288  RESEQUENCED, NO LOGIC CHANGE
000260*----------------------------------------------------------
000270       ENVIRONMENT DIVISION.
000280       CONFIGURATION SECTION.
000290       SOURCE-COMPUTER.    IBM-AT.
000300       OBJECT-COMPUTER.    IBM-AT.
000310       SPECIAL-NAMES.
000320           C01 IS TOP-OF-FORM.
000330       INPUT-OUTPUT SECTION.
000340       FILE-CONTROL.
000350           SELECT MASTER-CLN ASSIGN TO MASTCLN
000360               ORGANIZATION IS SEQUENTIAL
000370               FILE STATUS IS MCL-STAT.
000380           SELECT TARGET-CLN ASSIGN TO TARGCLN
000390               ORGANIZATION IS SEQUENTIAL
000400               FILE STATUS IS TCL-STAT.
000410           SELECT MASTER-BAK ASSIGN TO MSTBAK
000420               ORGANIZATION IS SEQUENTIAL
000430               FILE STATUS IS BAK-STAT.
000440           SELECT MASTER-OUT ASSIGN TO MASTOUT
000450               ORGANIZATION IS SEQUENTIAL
000460               FILE STATUS IS MOU-STAT.
000470           SELECT REPORT-OUT ASSIGN TO RPTOUT
000480               ORGANIZATION IS LINE SEQUENTIAL
000490               FILE STATUS IS RPT-STAT.
000500*
000510       DATA DIVISION.
000520       FILE SECTION.
000530*----------------------------------------------------------
000540       FD  MASTER-CLN.
000550       01  MASTER-CLN-REC.
000560           02 MC-YAZAKI-PN      PIC X(20).
000570           02 MC-DESCRIPTION    PIC X(30).
000580           02 MC-PROJ-STATUS-1  PIC X(10).
000590           02 MC-PROJ-STATUS-2  PIC X(10).
000600           02 MC-PROJ-STATUS-3  PIC X(10).
000610           02 FILLER            PIC X(20).
000620*----------------------------------------------------------
000630       FD  TARGET-CLN.
000640       01  TARGET-CLN-REC.
000650           02 TC-YAZAKI-PN      PIC X(20).
000660           02 TC-DESCRIPTION    PIC X(30).
000670           02 FILLER            PIC X(10).
000680*----------------------------------------------------------
000690       FD  MASTER-BAK.
000700       01  MASTER-BAK-REC.
000710           02 MB-YAZAKI-PN      PIC X(20).
000720           02 MB-DESCRIPTION    PIC X(30).
000730           02 MB-PROJ-STATUS-1  PIC X(10).
000740           02 MB-PROJ-STATUS-2  PIC X(10).
000750           02 MB-PROJ-STATUS-3  PIC X(10).
000760           02 FILLER            PIC X(20).
000770*----------------------------------------------------------
000780       FD  MASTER-OUT.
000790       01  MASTER-OUT-REC.
000800           02 MO-YAZAKI-PN      PIC X(20).
000810           02 MO-DESCRIPTION    PIC X(30).
000820           02 MO-PROJ-STATUS-1  PIC X(10).
000830           02 MO-PROJ-STATUS-2  PIC X(10).
000840           02 MO-PROJ-STATUS-3  PIC X(10).
000850           02 FILLER            PIC X(20).
000860*----------------------------------------------------------
000870       FD  REPORT-OUT.
000880       01  RPT-LINE              PIC X(132).
000890*----------------------------------------------------------
000900       WORKING-STORAGE SECTION.
000910       77  LO                   PIC 9(4) COMP VALUE ZERO.
000920       77  HI                   PIC 9(4) COMP VALUE ZERO.
000930       77  MID                  PIC 9(4) COMP VALUE ZERO.
000940       77  J                    PIC 9(4) COMP VALUE ZERO.
000950       77  TK-COUNT             PIC 9(4) COMP VALUE ZERO.
000960       77  LOOKUP-COL        PIC 9 VALUE 1.
000970       77  TOTAL-CHECKED     PIC 9(7) COMP VALUE ZERO.
000980       77  NOT-IN-TARGET     PIC 9(7) COMP VALUE ZERO.
000990       77  UPDATED-COUNT     PIC 9(7) COMP VALUE ZERO.
001000*
001010       01  MCL-STAT             PIC XX.
001020       01  TCL-STAT             PIC XX.
001030       01  BAK-STAT             PIC XX.
001040       01  MOU-STAT             PIC XX.
001050       01  RPT-STAT             PIC XX.
001060*
001070       01  HIT-SW            PIC X VALUE "N".
001080           88 HIT            VALUE "Y".
001090*
001100       01  TGT-KEY-WORK      PIC X(20) VALUE SPACES.
001110       01  TGT-KEY-HALVES REDEFINES TGT-KEY-WORK.
001120           02 TGT-KEY-LEFT   PIC X(10).
001130           02 TGT-KEY-RIGHT  PIC X(10).
001140*
001150       01  TARGET-KEY-TABLE.
001160           02 TK-KEY OCCURS 1000 TIMES PIC X(20).
001170       01  TARGET-KEY-STATS REDEFINES TARGET-KEY-TABLE.
001180           02 TKS-SLOT OCCURS 1000 TIMES PIC X(20).
001190*
001200       01  STAT-VALUE        PIC X(10) VALUE SPACES.
001210       01  IN-TARGET-SW      PIC X VALUE "N".
001220           88 IN-TARGET      VALUE "Y".
001230*
001240       01  CNT-OLD-X            PIC 9(7) COMP VALUE ZERO.
001250       01  CNT-OLD-D            PIC 9(7) COMP VALUE ZERO.
001260       01  CNT-OLD-0            PIC 9(7) COMP VALUE ZERO.
001270       01  CNT-OLD-OTHER        PIC 9(7) COMP VALUE ZERO.
001280*
001290       01  CNT-NEW-X            PIC 9(7) COMP VALUE ZERO.
001300       01  CNT-NEW-D            PIC 9(7) COMP VALUE ZERO.
001310       01  CNT-NEW-0            PIC 9(7) COMP VALUE ZERO.
001320       01  CNT-NEW-OTHER        PIC 9(7) COMP VALUE ZERO.
001330*
001340       01  EXP-NEW-X         PIC S9(7) COMP VALUE ZERO.
001350       01  EXP-NEW-D         PIC S9(7) COMP VALUE ZERO.
001360       01  CHECK-SW          PIC X VALUE "N".
001370           88 CHECK-OK       VALUE "Y".
001380*
001390       01  RPT-COUNT-LINE.
001400           02 FILLER            PIC X(20) VALUE SPACES.
001410           02 RC-LABEL          PIC X(20).
001420           02 RC-VALUE          PIC ZZZZZZ9.
001430           02 RC-VALUE-N REDEFINES RC-VALUE PIC 9(7).
001440           02 FILLER            PIC X(85) VALUE SPACES.
001450*
001460       01  RPT-DIST-LINE.
001470           02 RD-WHEN           PIC X(8).
001480           02 RD-BUCKET         PIC X(6).
001490           02 FILLER            PIC X(2) VALUE SPACES.
001500           02 RD-COUNT          PIC 9(7).
001510           02 RD-COUNT-DIGITS REDEFINES RD-COUNT
001520              PIC 9 OCCURS 7 TIMES.
001530           02 FILLER            PIC X(109) VALUE SPACES.
001540*
001550       01  RPT-CHECK-LINE.
001560           02 FILLER            PIC X(17)
001570              VALUE "ARITHMETIC CHECK ".
001580           02 RCK-RESULT        PIC X(10).
001590           02 FILLER            PIC X(105) VALUE SPACES.
001600*
001610       01  LOG-PARMS-AREA.
001620           02 LP-FUNCTION       PIC 9 VALUE 1.
001630           02 LP-LEVEL          PIC X(5) VALUE "INFO ".
001640           02 LP-MESSAGE        PIC X(60) VALUE SPACES.
001650           02 FILLER            PIC X(5) VALUE SPACES.
001660*
001670       LINKAGE SECTION.
001680       01  PEX-PARMS.
001690           02 PEX-LOOKUP-COL    PIC 9.
001700           02 PEX-RETURN-CODE   PIC 9 VALUE ZERO.
001710*
001720       PROCEDURE DIVISION USING PEX-PARMS.
001730       BOMPEX-MAIN.
001740           MOVE PEX-LOOKUP-COL TO LOOKUP-COL.
001750           IF LOOKUP-COL < 1 OR LOOKUP-COL > 3
001760               MOVE 1 TO LOOKUP-COL
001770           END-IF.
001780           PERFORM LOAD-TARGET-KEYS.
001790           OPEN EXTEND REPORT-OUT.
001800           PERFORM APPLY-PRE-EXISTING.
001810           PERFORM PEX-REPORT.
001820           CLOSE REPORT-OUT.
001830           MOVE ZERO TO PEX-RETURN-CODE.
001840           GOBACK.
001850*----------------------------------------------------------
001860* LOAD-TARGET-KEYS - SORTED LOAD OF CLEANED TARGET KEYS.
001870*----------------------------------------------------------
001880       LOAD-TARGET-KEYS.
001890           OPEN INPUT TARGET-CLN.
001900           MOVE ZERO TO TK-COUNT.
001910       LOAD-TARGET-KEYS-2.
001920           READ TARGET-CLN AT END GO TO LOAD-TARGET-KEYS-EX.
001930           MOVE TC-YAZAKI-PN TO TGT-KEY-WORK.
001940           PERFORM TK-SEARCH.
001950           IF HIT GO TO LOAD-TARGET-KEYS-2.
001960           IF TK-COUNT NOT < 1000 GO TO LOAD-TARGET-KEYS-2.
001970           IF TK-COUNT NOT < LO
001980               PERFORM LOAD-TARGET-KEYS-SHIFT
001990                       VARYING J FROM TK-COUNT BY -1
002000                       UNTIL J < LO
002010           END-IF.
002020           MOVE TGT-KEY-WORK TO TK-KEY(LO).
002030           ADD 1 TO TK-COUNT.
002040           GO TO LOAD-TARGET-KEYS-2.
002050       LOAD-TARGET-KEYS-SHIFT.
002060           MOVE TK-KEY(J) TO TK-KEY(J + 1).
002070       LOAD-TARGET-KEYS-EX.
002080           CLOSE TARGET-CLN.
002090*----------------------------------------------------------
002100* TK-SEARCH - BINARY SEARCH TARGET-KEY-TABLE(1:TK-COUNT).
002110*----------------------------------------------------------
002120       TK-SEARCH.
002130           MOVE "N" TO HIT-SW.
002140           MOVE 1 TO LO.
002150           MOVE TK-COUNT TO HI.
002160       TK-SEARCH-2.
002170           IF LO > HI GO TO TK-SEARCH-EX.
002180           COMPUTE MID = (LO + HI) / 2.
002190           IF TK-KEY(MID) = TGT-KEY-WORK
002200               SET HIT TO TRUE
002210               MOVE MID TO LO
002220               GO TO TK-SEARCH-EX
002230           END-IF.
002240           IF TK-KEY(MID) < TGT-KEY-WORK
002250               COMPUTE LO = MID + 1
002260           ELSE
002270               COMPUTE HI = MID - 1
002280           END-IF.
002290           GO TO TK-SEARCH-2.
002300       TK-SEARCH-EX.
002310           EXIT.
002320*----------------------------------------------------------
002330* APPLY-PRE-EXISTING - BACKUP EVERY MASTER ROW UNCHANGED,
002340* THEN FLIP X TO D WHEN THE KEY IS NOT IN THE TARGET SET,
002350* WRITING THE (POSSIBLY MODIFIED) ROW TO MASTER-OUT.
002360*----------------------------------------------------------
002370       APPLY-PRE-EXISTING.
002380           OPEN INPUT MASTER-CLN.
002390           OPEN OUTPUT MASTER-BAK.
002400           OPEN OUTPUT MASTER-OUT.
002410       APPLY-PRE-EXISTING-2.
002420           READ MASTER-CLN AT END GO TO APPLY-PRE-EXISTING-EX.
002430           ADD 1 TO TOTAL-CHECKED.
002440*
002450           MOVE MASTER-CLN-REC TO MASTER-BAK-REC.
002460           WRITE MASTER-BAK-REC.
002470*
002480           PERFORM PICK-COLUMN.
002490           PERFORM TALLY-OLD.
002500*
002510           MOVE MC-YAZAKI-PN TO TGT-KEY-WORK.
002520           PERFORM TK-SEARCH.
002530           MOVE "N" TO IN-TARGET-SW.
002540           IF HIT
002550               SET IN-TARGET TO TRUE
002560           END-IF.
002570*
002580           IF NOT IN-TARGET
002590               ADD 1 TO NOT-IN-TARGET
002600               IF STAT-VALUE = "X"
002610                   PERFORM FLIP-TO-D
002620                   ADD 1 TO UPDATED-COUNT
002630               END-IF
002640           END-IF.
002650*
002660           PERFORM PICK-COLUMN.
002670           PERFORM TALLY-NEW.
002680*
002690           MOVE MASTER-CLN-REC TO MASTER-OUT-REC.
002700           WRITE MASTER-OUT-REC.
002710           GO TO APPLY-PRE-EXISTING-2.
002720       APPLY-PRE-EXISTING-EX.
002730           CLOSE MASTER-CLN MASTER-BAK MASTER-OUT.
002740*----------------------------------------------------------
002750* PICK-COLUMN - MOVE THE CHOSEN PROJECT-STATUS COLUMN OF
002760* THE CURRENT MASTER-CLN-REC TO STAT-VALUE.
002770*----------------------------------------------------------
002780       PICK-COLUMN.
002790           EVALUATE LOOKUP-COL
002800               WHEN 1 MOVE MC-PROJ-STATUS-1 TO STAT-VALUE
002810               WHEN 2 MOVE MC-PROJ-STATUS-2 TO STAT-VALUE
002820               WHEN 3 MOVE MC-PROJ-STATUS-3 TO STAT-VALUE
002830           END-EVALUATE.
002840*----------------------------------------------------------
002850* FLIP-TO-D - CHANGE THE CHOSEN COLUMN OF THE CURRENT
002860* MASTER-CLN-REC FROM X TO D.
002870*----------------------------------------------------------
002880       FLIP-TO-D.
002890           EVALUATE LOOKUP-COL
002900               WHEN 1 MOVE "D" TO MC-PROJ-STATUS-1
002910               WHEN 2 MOVE "D" TO MC-PROJ-STATUS-2
002920               WHEN 3 MOVE "D" TO MC-PROJ-STATUS-3
002930           END-EVALUATE.
002940*----------------------------------------------------------
002950* TALLY-OLD / TALLY-NEW - BEFORE/AFTER DISTRIBUTION COUNTS.
002960*----------------------------------------------------------
002970       TALLY-OLD.
002980           EVALUATE STAT-VALUE
002990               WHEN "X" ADD 1 TO CNT-OLD-X
003000               WHEN "D" ADD 1 TO CNT-OLD-D
003010               WHEN "0" ADD 1 TO CNT-OLD-0
003020               WHEN OTHER ADD 1 TO CNT-OLD-OTHER
003030           END-EVALUATE.
003040*
003050       TALLY-NEW.
003060           EVALUATE STAT-VALUE
003070               WHEN "X" ADD 1 TO CNT-NEW-X
003080               WHEN "D" ADD 1 TO CNT-NEW-D
003090               WHEN "0" ADD 1 TO CNT-NEW-0
003100               WHEN OTHER ADD 1 TO CNT-NEW-OTHER
003110           END-EVALUATE.
003120*----------------------------------------------------------
003130* PEX-REPORT - COUNTS, BEFORE/AFTER DISTRIBUTION, AND THE
003140* ARITHMETIC CROSS-CHECK LINE.
003150*----------------------------------------------------------
003160       PEX-REPORT.
003170           MOVE "TOTAL CHECKED  "   TO RC-LABEL.
003180           MOVE TOTAL-CHECKED    TO RC-VALUE.
003190           MOVE RPT-COUNT-LINE TO RPT-LINE.
003200           WRITE RPT-LINE.
003210*
003220           MOVE "NOT IN TARGET   "  TO RC-LABEL.
003230           MOVE NOT-IN-TARGET    TO RC-VALUE.
003240           MOVE RPT-COUNT-LINE TO RPT-LINE.
003250           WRITE RPT-LINE.
003260*
003270           MOVE "UPDATED X TO D  "  TO RC-LABEL.
003280           MOVE UPDATED-COUNT    TO RC-VALUE.
003290           MOVE RPT-COUNT-LINE TO RPT-LINE.
003300           WRITE RPT-LINE.
003310*
003320           MOVE "BEFORE  " TO RD-WHEN.
003330           MOVE "X"        TO RD-BUCKET.
003340           MOVE CNT-OLD-X  TO RD-COUNT.
003350           MOVE RPT-DIST-LINE TO RPT-LINE.
003360           WRITE RPT-LINE.
003370           MOVE "D"        TO RD-BUCKET.
003380           MOVE CNT-OLD-D  TO RD-COUNT.
003390           MOVE RPT-DIST-LINE TO RPT-LINE.
003400           WRITE RPT-LINE.
003410           MOVE "0"        TO RD-BUCKET.
003420           MOVE CNT-OLD-0  TO RD-COUNT.
003430           MOVE RPT-DIST-LINE TO RPT-LINE.
003440           WRITE RPT-LINE.
003450           MOVE "OTHER"    TO RD-BUCKET.
003460           MOVE CNT-OLD-OTHER TO RD-COUNT.
003470           MOVE RPT-DIST-LINE TO RPT-LINE.
003480           WRITE RPT-LINE.
003490*
003500           MOVE "AFTER   " TO RD-WHEN.
003510           MOVE "X"        TO RD-BUCKET.
003520           MOVE CNT-NEW-X  TO RD-COUNT.
003530           MOVE RPT-DIST-LINE TO RPT-LINE.
003540           WRITE RPT-LINE.
003550           MOVE "D"        TO RD-BUCKET.
003560           MOVE CNT-NEW-D  TO RD-COUNT.
003570           MOVE RPT-DIST-LINE TO RPT-LINE.
003580           WRITE RPT-LINE.
003590           MOVE "0"        TO RD-BUCKET.
003600           MOVE CNT-NEW-0  TO RD-COUNT.
003610           MOVE RPT-DIST-LINE TO RPT-LINE.
003620           WRITE RPT-LINE.
003630           MOVE "OTHER"    TO RD-BUCKET.
003640           MOVE CNT-NEW-OTHER TO RD-COUNT.
003650           MOVE RPT-DIST-LINE TO RPT-LINE.
003660           WRITE RPT-LINE.
003670*
003680           COMPUTE EXP-NEW-X = CNT-OLD-X - UPDATED-COUNT.
003690           COMPUTE EXP-NEW-D = CNT-OLD-D + UPDATED-COUNT.
003700           MOVE "N" TO CHECK-SW.
003710           IF EXP-NEW-X = CNT-NEW-X AND
003720              EXP-NEW-D = CNT-NEW-D
003730               SET CHECK-OK TO TRUE
003740           END-IF.
003750           IF CHECK-OK
003760               MOVE "OK        " TO RCK-RESULT
003770           ELSE
003780               MOVE "MISMATCH  " TO RCK-RESULT
003790           END-IF.
003800           MOVE RPT-CHECK-LINE TO RPT-LINE.
003810           WRITE RPT-LINE.
003820*
003830           MOVE 1 TO LP-FUNCTION.
003840           MOVE "INFO " TO LP-LEVEL.
003850           MOVE "PREEXIST COMPLETE - SEE REPORT-OUT/MASTER-BAK"
003860               TO LP-MESSAGE.
003870           CALL "BOMLOG" USING LOG-PARMS-AREA.
