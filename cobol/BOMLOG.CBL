000010***********************************************************
000020* BOMLOG  -  SESSION LOG WRITER  -  CALLED SUBPROGRAM
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMLOG.
000060       AUTHOR.         R. DELACRUZ.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   03/21/1988.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 03/21/1988 RD   BCR-0014  ORIGINAL - LOG CALLED EACH STEP
000160*                           ONE IN-MEMORY TABLE OF LINES
000170* 09/05/1989 RD   BCR-0031  RAISED TABLE 200 TO 500 ENTRIES
000180* 02/14/1991 JJ   BCR-0058  ADDED EXPORT BANNER/DATE/COUNT
000190* 11/02/1993 JJ   BCR-0097  LEVEL FIELD WIDENED 3 TO 5 CHARS
000200* 06/30/1995 MP   BCR-0140  TIME STAMP ADDED TO DATE STAMP
000210* 01/11/1999 TB   Y2K-0002  CENTURY WINDOW ON DATE-YY PIVOT
000220*                           50, LOG STAMPS NOW READ 19/20XX
000230* 08/19/1999 TB   Y2K-0009  CHECKED EXPORT HEADER ROLLOVER
000240*                           1999 TO 2000, NO CHANGE NEEDED
000250* 04/02/2003 KS   BCR-0212  RESEQUENCED, NO LOGIC CHANGE
000260* 07/15/2011 DO   BCR-0266  MSG TRUNCATION GUARD ON APPEND
000270*----------------------------------------------------------
000280       ENVIRONMENT DIVISION.
000290       CONFIGURATION SECTION.
000300       SOURCE-COMPUTER.    IBM-AT.
000310       OBJECT-COMPUTER.    IBM-AT.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT SESSION-LOG ASSIGN TO SESSLOG
000370               ORGANIZATION IS LINE SEQUENTIAL
000380               FILE STATUS IS LOG-STAT.
000390*
000400       DATA DIVISION.
000410       FILE SECTION.
000420*----------------------------------------------------------
000430       FD  SESSION-LOG.
000440       01  SESS-LOG-REC        PIC X(80).
000450*----------------------------------------------------------
000460       WORKING-STORAGE SECTION.
000470       77  LOG-COUNT           PIC 9(4) COMP VALUE ZERO.
000480       77  X                   PIC 9(4) COMP VALUE ZERO.
000490       77  LEN              PIC 9(3) COMP VALUE ZERO.
000500*
000510       01  LOG-STAT            PIC XX.
000520*
000530       01  LOG-TABLE.
000540           02 LOG-ENTRY        PIC X(80) OCCURS 500 TIMES.
000550*
000560       01  BANNER-TEXT.
000570           02 FILLER           PIC X(40)
000580              VALUE "MASTER BOM ACTIVATION BATCH - SESSION L".
000590           02 FILLER           PIC X(40)
000600              VALUE "OG                                     ".
000610       01  BANNER-LINES REDEFINES BANNER-TEXT.
000620           02 BANNER-LINE      PIC X(40) OCCURS 2 TIMES.
000630*
000640       01  DATE-RAW         PIC 9(6) VALUE ZERO.
000650       01  DATE-BRK REDEFINES DATE-RAW.
000660           02 DATE-YY       PIC 9(2).
000670           02 DATE-MM       PIC 9(2).
000680           02 DATE-DD       PIC 9(2).
000690*
000700       01  TIME-RAW         PIC 9(8) VALUE ZERO.
000710       01  TIME-BRK REDEFINES TIME-RAW.
000720           02 TIME-HH       PIC 9(2).
000730           02 TIME-MN       PIC 9(2).
000740           02 TIME-SS       PIC 9(2).
000750           02 TIME-CC       PIC 9(2).
000760*
000770       01  CENTURY          PIC 9(2) VALUE ZERO.
000780*
000790       01  TS-LINE.
000800           02 FILLER           PIC X VALUE "[".
000810           02 TS-YYYY          PIC 9(4).
000820           02 FILLER           PIC X VALUE "-".
000830           02 TS-MM            PIC 9(2).
000840           02 FILLER           PIC X VALUE "-".
000850           02 TS-DD            PIC 9(2).
000860           02 FILLER           PIC X VALUE " ".
000870           02 TS-HH            PIC 9(2).
000880           02 FILLER           PIC X VALUE ":".
000890           02 TS-MN            PIC 9(2).
000900           02 FILLER           PIC X VALUE ":".
000910           02 TS-SS            PIC 9(2).
000920           02 FILLER           PIC X VALUE "] ".
000930           02 TS-LEVEL         PIC X(5).
000940           02 FILLER           PIC X VALUE ":".
000950           02 FILLER           PIC X VALUE " ".
000960           02 TS-MSG           PIC X(60).
000970*
000980       01  EXPORT-BANNER-2.
000990           02 FILLER           PIC X(13) VALUE "EXPORTED ON  ".
001000           02 EB-YYYY          PIC 9(4).
001010           02 FILLER           PIC X VALUE "-".
001020           02 EB-MM            PIC 9(2).
001030           02 FILLER           PIC X VALUE "-".
001040           02 EB-DD            PIC 9(2).
001050           02 FILLER           PIC X(47) VALUE SPACES.
001060*
001070       01  EXPORT-BANNER-3.
001080           02 FILLER           PIC X(13) VALUE "TOTAL ENTRIES".
001090           02 FILLER           PIC X VALUE " ".
001100           02 EB-COUNT         PIC ZZZ9.
001110           02 FILLER           PIC X(59) VALUE SPACES.
001120*
001130       LINKAGE SECTION.
001140       01  LOG-PARMS.
001150           02 LOG-FUNCTION     PIC 9.
001160              88 LOG-FN-APPEND VALUE 1.
001170              88 LOG-FN-EXPORT VALUE 2.
001180           02 LOG-LEVEL        PIC X(5).
001190           02 LOG-MESSAGE      PIC X(60).
001200           02 FILLER           PIC X(5).
001210*
001220       PROCEDURE DIVISION USING LOG-PARMS.
001230       BOMLOG-MAIN.
001240           EVALUATE LOG-FUNCTION
001250               WHEN 1 PERFORM LOG-APPEND
001260               WHEN 2 PERFORM LOG-EXPORT
001270               WHEN OTHER CONTINUE
001280           END-EVALUATE.
001290           GOBACK.
001300*----------------------------------------------------------
001310* LOG-APPEND - STAMP AND TABLE ONE LOG LINE.  LINES BEYOND
001320* THE 500-ENTRY TABLE ARE SILENTLY DROPPED (SAME AS TABLE).
001330*----------------------------------------------------------
001340       LOG-APPEND.
001350           IF LOG-COUNT NOT < 500 GO TO LOG-APPEND-EX.
001360*
001370           ACCEPT DATE-RAW FROM DATE.
001380           ACCEPT TIME-RAW FROM TIME.
001390*
001400           IF DATE-YY < 50 MOVE 20 TO CENTURY
001410                               ELSE MOVE 19 TO CENTURY.
001420           MOVE CENTURY TO TS-YYYY (1:2).
001430           MOVE DATE-YY TO TS-YYYY (3:2).
001440           MOVE DATE-MM TO TS-MM.
001450           MOVE DATE-DD TO TS-DD.
001460           MOVE TIME-HH TO TS-HH.
001470           MOVE TIME-MN TO TS-MN.
001480           MOVE TIME-SS TO TS-SS.
001490*
001500           MOVE SPACES TO TS-LEVEL.
001510           MOVE LOG-LEVEL TO TS-LEVEL.
001520           MOVE SPACES TO TS-MSG.
001530           MOVE LOG-MESSAGE TO TS-MSG.
001540*
001550           ADD 1 TO LOG-COUNT.
001560           MOVE TS-LINE TO LOG-ENTRY (LOG-COUNT).
001570       LOG-APPEND-EX.
001580           EXIT.
001590*----------------------------------------------------------
001600* LOG-EXPORT - WRITE THE BANNER AND ALL LOGGED LINES TO THE
001610* SESSION-LOG FILE.  CALLED ONCE, AT THE END OF THE RUN.
001620*----------------------------------------------------------
001630       LOG-EXPORT.
001640           OPEN OUTPUT SESSION-LOG.
001650*
001660           MOVE BANNER-LINE (1) TO SESS-LOG-REC.
001670           WRITE SESS-LOG-REC.
001680           MOVE BANNER-LINE (2) TO SESS-LOG-REC.
001690           WRITE SESS-LOG-REC.
001700*
001710           ACCEPT DATE-RAW FROM DATE.
001720           IF DATE-YY < 50 MOVE 20 TO CENTURY
001730                               ELSE MOVE 19 TO CENTURY.
001740           MOVE CENTURY TO EB-YYYY (1:2).
001750           MOVE DATE-YY TO EB-YYYY (3:2).
001760           MOVE DATE-MM TO EB-MM.
001770           MOVE DATE-DD TO EB-DD.
001780           MOVE EXPORT-BANNER-2 TO SESS-LOG-REC.
001790           WRITE SESS-LOG-REC.
001800*
001810           MOVE LOG-COUNT TO EB-COUNT.
001820           MOVE EXPORT-BANNER-3 TO SESS-LOG-REC.
001830           WRITE SESS-LOG-REC.
001840*
001850           MOVE ZERO TO X.
001860           IF LOG-COUNT = ZERO GO TO LOG-EXPORT-EX.
001870           PERFORM LOG-EXPORT-LOOP VARYING X FROM 1 BY 1
001880                   UNTIL X > LOG-COUNT.
001890       LOG-EXPORT-EX.
001900           CLOSE SESSION-LOG.
001910*
001920       LOG-EXPORT-LOOP.
001930           MOVE LOG-ENTRY (X) TO SESS-LOG-REC.
001940           WRITE SESS-LOG-REC.
