000010***********************************************************
000020* BOMLUP  -  ACTIVATION STATUS LOOKUP ENGINE
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMLUP.
000060       AUTHOR.         D. OKONKWO.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   01/05/1988.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 01/05/1988 DO   BCR-0012  ORIGINAL - LINEAR SCAN OF TABLE
000160* 07/22/1989 DO   BCR-0028  TABLE NOW SORTED ON LOAD, LOOKUP
000170*                           SWITCHED TO BINARY SEARCH
000180* 02/14/1991 RD   BCR-0059  DUPLICATE-KEY DROP ADDED, FIRST
000190*                           OCCURRENCE KEPT
000200* 09/09/1995 MP   BCR-0145  TABLE CEILING RAISED 500 TO 1000
000210* 01/11/1999 TB   Y2K-0005  NO DATE FIELDS HERE - CHECKED,
000220*                           NO CHANGE REQUIRED FOR Y2K
000230* 04/02/2003 KS   BCR-0215  RESEQUENCED, NO LOGIC CHANGE
000240* 07/18/2014 DO   BCR-0281  MISSING-KEY TEST MOVED AHEAD OF
000250*                           THE SEARCH, WAS WASTING A PASS
000260*----------------------------------------------------------
000270       ENVIRONMENT DIVISION.
000280       CONFIGURATION SECTION.
000290       SOURCE-COMPUTER.    IBM-AT.
000300       OBJECT-COMPUTER.    IBM-AT.
000310       SPECIAL-NAMES.
000320           C01 IS TOP-OF-FORM.
000330       INPUT-OUTPUT SECTION.
000340       FILE-CONTROL.
000350           SELECT MASTER-CLN ASSIGN TO MASTCLN
000360               ORGANIZATION IS SEQUENTIAL
000370               FILE STATUS IS MCL-STAT.
000380           SELECT TARGET-CLN ASSIGN TO TARGCLN
000390               ORGANIZATION IS SEQUENTIAL
000400               FILE STATUS IS TCL-STAT.
000410           SELECT LOOKUP-OUT ASSIGN TO LOOKOUT
000420               ORGANIZATION IS SEQUENTIAL
000430               FILE STATUS IS LKO-STAT.
000440           SELECT REPORT-OUT ASSIGN TO RPTOUT
000450               ORGANIZATION IS LINE SEQUENTIAL
000460               FILE STATUS IS RPT-STAT.
000470*
000480       DATA DIVISION.
000490       FILE SECTION.
000500*----------------------------------------------------------
000510       FD  MASTER-CLN.
000520       01  MASTER-CLN-REC.
000530           02 MC-YAZAKI-PN      PIC X(20).
000540           02 MC-DESCRIPTION    PIC X(30).
000550           02 MC-PROJ-STATUS-1  PIC X(10).
000560           02 MC-PROJ-STATUS-2  PIC X(10).
000570           02 MC-PROJ-STATUS-3  PIC X(10).
000580           02 FILLER            PIC X(20).
000590*----------------------------------------------------------
000600       FD  TARGET-CLN.
000610       01  TARGET-CLN-REC.
000620           02 TC-YAZAKI-PN      PIC X(20).
000630           02 TC-DESCRIPTION    PIC X(30).
000640           02 FILLER            PIC X(10).
000650*----------------------------------------------------------
000660       FD  LOOKUP-OUT.
000670       01  LOOKUP-OUT-REC.
000680           02 R-YAZAKI-PN          PIC X(20).
000690           02 R-ACTIVATION-STATUS  PIC X(10).
000700           02 R-DESCRIPTION        PIC X(30).
000710           02 FILLER                PIC X(10).
000720*----------------------------------------------------------
000730       FD  REPORT-OUT.
000740       01  RPT-LINE             PIC X(132).
000750*----------------------------------------------------------
000760       WORKING-STORAGE SECTION.
000770       77  MT-COUNT             PIC 9(4) COMP VALUE ZERO.
000780       77  MT-DUPS              PIC 9(7) COMP VALUE ZERO.
000790       77  LO                   PIC 9(4) COMP VALUE ZERO.
000800       77  HI                   PIC 9(4) COMP VALUE ZERO.
000810       77  MID                  PIC 9(4) COMP VALUE ZERO.
000820       77  I                    PIC 9(4) COMP VALUE ZERO.
000830       77  J                    PIC 9(4) COMP VALUE ZERO.
000840       77  TGT-TOTAL         PIC 9(7) COMP VALUE ZERO.
000850*
000860       01  MCL-STAT             PIC XX.
000870       01  TCL-STAT             PIC XX.
000880       01  LKO-STAT             PIC XX.
000890       01  RPT-STAT             PIC XX.
000900*
000910       01  MASTER-TABLE.
000920           02 MT-ENTRY OCCURS 1000 TIMES.
000930              03 MT-KEY          PIC X(20).
000940              03 MT-DESC         PIC X(30).
000950              03 MT-STATUS-1     PIC X(10).
000960              03 MT-STATUS-2     PIC X(10).
000970              03 MT-STATUS-3     PIC X(10).
000980       01  MASTER-TABLE-STATS REDEFINES MASTER-TABLE.
000990           02 MTS-SLOT OCCURS 1000 TIMES PIC X(80).
001000*
001010       01  TGT-KEY-WORK       PIC X(20) VALUE SPACES.
001020       01  TGT-KEY-BYTES REDEFINES TGT-KEY-WORK.
001030           02 TGT-KEY-CHAR    PIC X OCCURS 20 TIMES.
001040*
001050       01  OUT-AREA           PIC X(20) VALUE SPACES.
001060       01  OUT-BYTES REDEFINES OUT-AREA.
001070           02 OUT-CHAR        PIC X OCCURS 20 TIMES.
001080*
001090       77  LOOKUP-COL         PIC 9 VALUE 1.
001100       77  HIT-SW             PIC X VALUE "N".
001110           88 HIT             VALUE "Y".
001120*
001130       01  STAT-VALUE         PIC X(10) VALUE SPACES.
001140*
001150       01  CNT-MISSING           PIC 9(7) COMP VALUE ZERO.
001160       01  CNT-ZERO              PIC 9(7) COMP VALUE ZERO.
001170       01  CNT-NOTFOUND          PIC 9(7) COMP VALUE ZERO.
001180       01  CNT-COPIED            PIC 9(7) COMP VALUE ZERO.
001190*
001200       01  PCT-MISSING           PIC 9(3)V99 VALUE ZERO.
001210       01  PCT-ZERO              PIC 9(3)V99 VALUE ZERO.
001220       01  PCT-NOTFOUND          PIC 9(3)V99 VALUE ZERO.
001230       01  PCT-COPIED            PIC 9(3)V99 VALUE ZERO.
001240*
001250       01  RPT-SUMMARY-LINE.
001260           02 FILLER             PIC X(13)
001270              VALUE "LOOKUP TOTAL ".
001280           02 FILLER             PIC X(1) VALUE SPACES.
001290           02 RS-TOTAL           PIC ZZZZZZ9.
001300           02 FILLER             PIC X(2) VALUE SPACES.
001310           02 FILLER             PIC X(9) VALUE "DUPS-OUT=".
001320           02 RS-DUPS            PIC ZZZZZZ9.
001330           02 FILLER             PIC X(89) VALUE SPACES.
001340*
001350       01  RPT-STATUS-LINE.
001360           02 RU-STATUS          PIC X(11).
001370           02 FILLER             PIC X(2) VALUE SPACES.
001380           02 RU-COUNT           PIC 9(7).
001390           02 FILLER             PIC X(2) VALUE SPACES.
001400           02 RU-PCT             PIC ZZ9.99.
001410           02 FILLER             PIC X(1) VALUE "%".
001420           02 FILLER             PIC X(106) VALUE SPACES.
001430*
001440       01  LOG-PARMS-AREA.
001450           02 LP-FUNCTION        PIC 9 VALUE 1.
001460           02 LP-LEVEL           PIC X(5) VALUE "INFO ".
001470           02 LP-MESSAGE         PIC X(60) VALUE SPACES.
001480           02 FILLER             PIC X(5) VALUE SPACES.
001490*
001500       LINKAGE SECTION.
001510       01  LUP-PARMS.
001520           02 LUP-LOOKUP-COL     PIC 9.
001530           02 LUP-RETURN-CODE    PIC 9 VALUE ZERO.
001540*
001550       PROCEDURE DIVISION USING LUP-PARMS.
001560       BOMLUP-MAIN.
001570           MOVE LUP-LOOKUP-COL TO LOOKUP-COL.
001580           IF LOOKUP-COL < 1 OR LOOKUP-COL > 3
001590               MOVE 1 TO LOOKUP-COL
001600           END-IF.
001610           PERFORM LOAD-MASTER-TABLE.
001620           PERFORM SCAN-TARGET.
001630           PERFORM LOOKUP-TOTALS.
001640           MOVE ZERO TO LUP-RETURN-CODE.
001650           GOBACK.
001660*----------------------------------------------------------
001670* LOAD-MASTER-TABLE - READ THE CLEANED MASTER SEQUENTIALLY,
001680* KEEP IT SORTED BY KEY AS LOADED (INSERTION POINT FOUND BY
001690* BIN-SEARCH), DROPPING ANY KEY ALREADY IN THE TABLE.
001700*----------------------------------------------------------
001710       LOAD-MASTER-TABLE.
001720           OPEN INPUT MASTER-CLN.
001730           MOVE ZERO TO MT-COUNT MT-DUPS.
001740       LOAD-MASTER-TABLE-2.
001750           READ MASTER-CLN AT END GO TO LOAD-MASTER-TABLE-EX.
001760*
001770           MOVE MC-YAZAKI-PN TO TGT-KEY-WORK.
001780           PERFORM BIN-SEARCH.
001790           IF HIT
001800               ADD 1 TO MT-DUPS
001810               GO TO LOAD-MASTER-TABLE-2
001820           END-IF.
001830*
001840           IF MT-COUNT NOT < 1000 GO TO LOAD-MASTER-TABLE-2.
001850*
001860*        MAKE ROOM AT INSERTION POINT LO, SHIFT UP ONE SLOT.
001870           IF MT-COUNT NOT < LO
001880               PERFORM LOAD-MASTER-SHIFT
001890                       VARYING J FROM MT-COUNT BY -1
001900                       UNTIL J < LO
001910           END-IF.
001920*
001930           MOVE MC-YAZAKI-PN     TO MT-KEY(LO).
001940           MOVE MC-DESCRIPTION   TO MT-DESC(LO).
001950           MOVE MC-PROJ-STATUS-1 TO MT-STATUS-1(LO).
001960           MOVE MC-PROJ-STATUS-2 TO MT-STATUS-2(LO).
001970           MOVE MC-PROJ-STATUS-3 TO MT-STATUS-3(LO).
001980           ADD 1 TO MT-COUNT.
001990           GO TO LOAD-MASTER-TABLE-2.
002000       LOAD-MASTER-SHIFT.
002010           MOVE MT-ENTRY(J) TO MT-ENTRY(J + 1).
002020       LOAD-MASTER-TABLE-EX.
002030           CLOSE MASTER-CLN.
002040*----------------------------------------------------------
002050* BIN-SEARCH - BINARY SEARCH MASTER-TABLE(1:MT-COUNT) FOR
002060* TGT-KEY-WORK.  SETS HIT-SW AND, ON A MISS, LEAVES LO
002070* AS THE SORTED INSERTION POINT.
002080*----------------------------------------------------------
002090       BIN-SEARCH.
002100           MOVE "N" TO HIT-SW.
002110           MOVE 1 TO LO.
002120           MOVE MT-COUNT TO HI.
002130       BIN-SEARCH-2.
002140           IF LO > HI GO TO BIN-SEARCH-EX.
002150           COMPUTE MID = (LO + HI) / 2.
002160           IF MT-KEY(MID) = TGT-KEY-WORK
002170               SET HIT TO TRUE
002180               MOVE MID TO LO
002190               GO TO BIN-SEARCH-EX
002200           END-IF.
002210           IF MT-KEY(MID) < TGT-KEY-WORK
002220               COMPUTE LO = MID + 1
002230           ELSE
002240               COMPUTE HI = MID - 1
002250           END-IF.
002260           GO TO BIN-SEARCH-2.
002270       BIN-SEARCH-EX.
002280           EXIT.
002290*----------------------------------------------------------
002300* SCAN-TARGET - FOR EACH TARGET ROW, CLASSIFY AND WRITE ONE
002310* LOOKUP-OUT RECORD.
002320*----------------------------------------------------------
002330       SCAN-TARGET.
002340           OPEN INPUT  TARGET-CLN.
002350           OPEN OUTPUT LOOKUP-OUT.
002360       SCAN-TARGET-2.
002370           READ TARGET-CLN AT END GO TO SCAN-TARGET-EX.
002380           ADD 1 TO TGT-TOTAL.
002390           PERFORM CLASSIFY-TARGET.
002400           WRITE LOOKUP-OUT-REC.
002410           GO TO SCAN-TARGET-2.
002420       SCAN-TARGET-EX.
002430           CLOSE TARGET-CLN LOOKUP-OUT.
002440*----------------------------------------------------------
002450* CLASSIFY-TARGET - CLEAN THE TARGET KEY AND ASSIGN
002460* R-ACTIVATION-STATUS PER THE FOUR-WAY RULE.
002470*----------------------------------------------------------
002480       CLASSIFY-TARGET.
002490           MOVE TC-YAZAKI-PN   TO TGT-KEY-WORK.
002500           PERFORM TGT-KEY-SCRUB.
002510           MOVE TGT-KEY-WORK TO R-YAZAKI-PN.
002520           MOVE TC-DESCRIPTION  TO R-DESCRIPTION.
002530*
002540           IF TGT-KEY-WORK = SPACES
002550               MOVE "MISSING_KEY" TO R-ACTIVATION-STATUS
002560               ADD 1 TO CNT-MISSING
002570               GO TO CLASSIFY-TARGET-EX
002580           END-IF.
002590*
002600           PERFORM BIN-SEARCH.
002610           IF NOT HIT
002620               MOVE "NOT_FOUND" TO R-ACTIVATION-STATUS
002630               ADD 1 TO CNT-NOTFOUND
002640               GO TO CLASSIFY-TARGET-EX
002650           END-IF.
002660*
002670           EVALUATE LOOKUP-COL
002680               WHEN 1 MOVE MT-STATUS-1(LO) TO STAT-VALUE
002690               WHEN 2 MOVE MT-STATUS-2(LO) TO STAT-VALUE
002700               WHEN 3 MOVE MT-STATUS-3(LO) TO STAT-VALUE
002710           END-EVALUATE.
002720           IF STAT-VALUE = SPACES
002730               MOVE "0" TO R-ACTIVATION-STATUS
002740               ADD 1 TO CNT-ZERO
002750           ELSE
002760               MOVE STAT-VALUE TO R-ACTIVATION-STATUS
002770               ADD 1 TO CNT-COPIED
002780           END-IF.
002790       CLASSIFY-TARGET-EX.
002800           EXIT.
002810*----------------------------------------------------------
002820* TGT-KEY-SCRUB - SAME RULE AS BOMCLN'S KEY-SCRUB: UPPERCASE
002830* AND KEEP A-Z/0-9 ONLY.
002840*----------------------------------------------------------
002850       TGT-KEY-SCRUB.
002860           INSPECT TGT-KEY-WORK CONVERTING
002870               "abcdefghijklmnopqrstuvwxyz" TO
002880               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002890           MOVE SPACES TO OUT-AREA.
002900           MOVE ZERO TO J.
002910           PERFORM TGT-KEY-SCRUB-LOOP VARYING I FROM 1 BY 1
002920                   UNTIL I > 20.
002930           MOVE OUT-AREA TO TGT-KEY-WORK.
002940*
002950       TGT-KEY-SCRUB-LOOP.
002960           IF TGT-KEY-CHAR(I) NOT ALPHABETIC-UPPER
002970               AND TGT-KEY-CHAR(I) NOT NUMERIC
002980               GO TO TGT-KEY-SCRUB-LOOP-EX
002990           END-IF.
003000           ADD 1 TO J.
003010           MOVE TGT-KEY-CHAR(I) TO OUT-CHAR(J).
003020       TGT-KEY-SCRUB-LOOP-EX.
003030           EXIT.
003040*----------------------------------------------------------
003050* LOOKUP-TOTALS - SUMMARY LINE TO REPORT-OUT AND THE LOG.
003060*----------------------------------------------------------
003070       LOOKUP-TOTALS.
003080           OPEN EXTEND REPORT-OUT.
003090           MOVE TGT-TOTAL TO RS-TOTAL.
003100           MOVE MT-DUPS      TO RS-DUPS.
003110           MOVE RPT-SUMMARY-LINE TO RPT-LINE.
003120           WRITE RPT-LINE.
003130*
003140           IF TGT-TOTAL = ZERO
003150               MOVE ZERO TO PCT-MISSING PCT-ZERO
003160                            PCT-NOTFOUND PCT-COPIED
003170           ELSE
003180               COMPUTE PCT-MISSING ROUNDED =
003190                   CNT-MISSING * 100 / TGT-TOTAL
003200               COMPUTE PCT-ZERO ROUNDED =
003210                   CNT-ZERO * 100 / TGT-TOTAL
003220               COMPUTE PCT-NOTFOUND ROUNDED =
003230                   CNT-NOTFOUND * 100 / TGT-TOTAL
003240               COMPUTE PCT-COPIED ROUNDED =
003250                   CNT-COPIED * 100 / TGT-TOTAL
003260           END-IF.
003270*
003280           MOVE "MISSING_KEY" TO RU-STATUS.
003290           MOVE CNT-MISSING   TO RU-COUNT.
003300           MOVE PCT-MISSING   TO RU-PCT.
003310           MOVE RPT-STATUS-LINE TO RPT-LINE.
003320           WRITE RPT-LINE.
003330*
003340           MOVE "0"           TO RU-STATUS.
003350           MOVE CNT-ZERO      TO RU-COUNT.
003360           MOVE PCT-ZERO      TO RU-PCT.
003370           MOVE RPT-STATUS-LINE TO RPT-LINE.
003380           WRITE RPT-LINE.
003390*
003400           MOVE "NOT_FOUND"   TO RU-STATUS.
003410           MOVE CNT-NOTFOUND  TO RU-COUNT.
003420           MOVE PCT-NOTFOUND  TO RU-PCT.
003430           MOVE RPT-STATUS-LINE TO RPT-LINE.
003440           WRITE RPT-LINE.
003450*
003460           MOVE "COPIED"      TO RU-STATUS.
003470           MOVE CNT-COPIED    TO RU-COUNT.
003480           MOVE PCT-COPIED    TO RU-PCT.
003490           MOVE RPT-STATUS-LINE TO RPT-LINE.
003500           WRITE RPT-LINE.
003510           CLOSE REPORT-OUT.
003520*
003530           MOVE 1 TO LP-FUNCTION.
003540           MOVE "INFO " TO LP-LEVEL.
003550           MOVE "LOOKUP COMPLETE - SEE LOOKUP-OUT AND REPORT-OUT"
003560               TO LP-MESSAGE.
003570           CALL "BOMLOG" USING LOG-PARMS-AREA.
