000010***********************************************************
000020* BOMPRV  -  PROCESSING PREVIEW BUILDER  -  DRY-RUN ONLY
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMPRV.
000060       AUTHOR.         R. DELACRUZ.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   04/11/1988.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 04/11/1988 RD   BCR-0016  ORIGINAL - COUNTS ONLY, NO
000160*                           DETAIL LINES OR RISK RATING
000170* 12/05/1990 RD   BCR-0054  10-LINE-PER-CATEGORY DETAIL
000180*                           SAMPLE ADDED
000190* 07/19/1993 JJ   BCR-0088  RISK RATING ADDED, THRESHOLDS
000200*                           0/10/100 PER MGT REQUEST
000210* 01/11/1999 TB   Y2K-0007  NO DATE FIELDS HERE - CHECKED,
000220*                           NO CHANGE REQUIRED FOR Y2K
000230* 04/02/2003 KS   BCR-0217  RESEQUENCED, NO LOGIC CHANGE
000240* 05/08/2017 DO   BCR-0302  MISSING_KEY NOW FALLS TO SKIP,
000250*                           SAME FIX AS BOMUPD BCR-0295
000260* 04/02/2026 KT   BCR-0358  DETAIL LINES NOW BUFFERED AND
000270*                           WRITTEN AFTER STATS/SUMMARY, NOT
000280*                           AS EACH ROW WAS CLASSIFIED
000290*----------------------------------------------------------
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SOURCE-COMPUTER.    IBM-AT.
000330       OBJECT-COMPUTER.    IBM-AT.
000340       SPECIAL-NAMES.
000350           C01 IS TOP-OF-FORM.
000360       INPUT-OUTPUT SECTION.
000370       FILE-CONTROL.
000380           SELECT MASTER-CLN ASSIGN TO MASTCLN
000390               ORGANIZATION IS SEQUENTIAL
000400               FILE STATUS IS MCL-STAT.
000410           SELECT LOOKUP-IN  ASSIGN TO LOOKOUT
000420               ORGANIZATION IS SEQUENTIAL
000430               FILE STATUS IS LKI-STAT.
000440           SELECT REPORT-OUT ASSIGN TO RPTOUT
000450               ORGANIZATION IS LINE SEQUENTIAL
000460               FILE STATUS IS RPT-STAT.
000470*
000480       DATA DIVISION.
000490       FILE SECTION.
000500*----------------------------------------------------------
000510       FD  MASTER-CLN.
000520       01  MASTER-CLN-REC.
000530           02 MC-YAZAKI-PN      PIC X(20).
000540           02 MC-DESCRIPTION    PIC X(30).
000550           02 MC-PROJ-STATUS-1  PIC X(10).
000560           02 MC-PROJ-STATUS-2  PIC X(10).
000570           02 MC-PROJ-STATUS-3  PIC X(10).
000580           02 FILLER            PIC X(20).
000590*----------------------------------------------------------
000600       FD  LOOKUP-IN.
000610       01  LOOKUP-IN-REC.
000620           02 R-YAZAKI-PN           PIC X(20).
000630           02 R-ACTIVATION-STATUS   PIC X(10).
000640           02 R-DESCRIPTION         PIC X(30).
000650           02 FILLER                PIC X(10).
000660*----------------------------------------------------------
000670       FD  REPORT-OUT.
000680       01  RPT-LINE             PIC X(132).
000690*----------------------------------------------------------
000700       WORKING-STORAGE SECTION.
000710       77  MT-COUNT             PIC 9(4) COMP VALUE ZERO.
000720       77  LO                   PIC 9(4) COMP VALUE ZERO.
000730       77  HI                   PIC 9(4) COMP VALUE ZERO.
000740       77  MID                  PIC 9(4) COMP VALUE ZERO.
000750       77  J                    PIC 9(4) COMP VALUE ZERO.
000760       77  TGT-TOTAL         PIC 9(7) COMP VALUE ZERO.
000770*
000780       77  CNT-TO-UPDATE        PIC 9(7) COMP VALUE ZERO.
000790       77  CNT-TO-INSERT        PIC 9(7) COMP VALUE ZERO.
000800       77  CNT-DUPLICATE        PIC 9(7) COMP VALUE ZERO.
000810       77  CNT-TO-SKIP          PIC 9(7) COMP VALUE ZERO.
000820       77  TOTAL-CHANGES     PIC 9(7) COMP VALUE ZERO.
000830*
000840       01  MCL-STAT             PIC XX.
000850       01  LKI-STAT             PIC XX.
000860       01  RPT-STAT             PIC XX.
000870*
000880       01  HIT-SW            PIC X VALUE "N".
000890           88 HIT            VALUE "Y".
000900*
000910       01  TGT-KEY-WORK      PIC X(20) VALUE SPACES.
000920*
000930       01  MASTER-TABLE.
000940           02 MT-ENTRY OCCURS 1000 TIMES.
000950              03 MT-KEY          PIC X(20).
000960              03 MT-DESC         PIC X(30).
000970*
000980       01  RISK-LEVEL        PIC X(6) VALUE "NONE  ".
000990*
001000       01  DETAIL-COUNTS.
001010           02 DC-UPDATE          PIC 9(2) COMP VALUE ZERO.
001020           02 DC-INSERT          PIC 9(2) COMP VALUE ZERO.
001030           02 DC-DUPLICATE       PIC 9(2) COMP VALUE ZERO.
001040           02 DC-SKIP            PIC 9(2) COMP VALUE ZERO.
001050       01  DETAIL-COUNTS-R REDEFINES DETAIL-COUNTS.
001060           02 DC-ARR             PIC 9(2) COMP OCCURS 4 TIMES.
001070*
001080* DETAIL-BUFFER - HOLDS THE CAPPED SAMPLE LINES UNTIL
001090* PRV-REPORT WRITES THEM, AFTER THE STATS/SUMMARY LINES.
001100       77  DB-COUNT              PIC 9(2) COMP VALUE ZERO.
001110       01  DETAIL-BUFFER.
001120           02 DB-ENTRY PIC X(132) OCCURS 40 TIMES.
001130*
001140       01  RPT-HEADER-LINE.
001150           02 FILLER             PIC X(27)
001160              VALUE "PROCESSING PREVIEW REPORT".
001170           02 FILLER             PIC X(105) VALUE SPACES.
001180*
001190       01  RPT-STAT-LINE.
001200           02 FILLER             PIC X(13) VALUE "TARGET RECS =".
001210           02 RS-TOTAL           PIC ZZZZZZ9.
001220           02 FILLER             PIC X(2) VALUE SPACES.
001230           02 FILLER             PIC X(8) VALUE "UPDATE =".
001240           02 RS-UPDATE          PIC ZZZZZZ9.
001250           02 FILLER             PIC X(2) VALUE SPACES.
001260           02 FILLER             PIC X(8) VALUE "INSERT =".
001270           02 RS-INSERT          PIC ZZZZZZ9.
001280           02 FILLER             PIC X(2) VALUE SPACES.
001290           02 FILLER             PIC X(5) VALUE "DUP =".
001300           02 RS-DUP             PIC ZZZZZZ9.
001310           02 FILLER             PIC X(2) VALUE SPACES.
001320           02 FILLER             PIC X(6) VALUE "SKIP =".
001330           02 RS-SKIP            PIC ZZZZZZ9.
001340           02 FILLER             PIC X(44) VALUE SPACES.
001350*
001360       01  RPT-SUM-LINE.
001370           02 FILLER             PIC X(15)
001380              VALUE "TOTAL CHANGES =".
001390           02 RS-CHANGES         PIC ZZZZZZ9.
001400           02 RS-CHANGES-N REDEFINES RS-CHANGES PIC 9(7).
001410           02 FILLER             PIC X(2) VALUE SPACES.
001420           02 FILLER             PIC X(6) VALUE "RISK =".
001430           02 RS-RISK            PIC X(6).
001440           02 FILLER             PIC X(96) VALUE SPACES.
001450*
001460       01  RPT-DETAIL-LINE.
001470           02 RD-PN               PIC X(20).
001480           02 RD-PN-HALVES REDEFINES RD-PN.
001490              03 RD-PN-LEFT       PIC X(10).
001500              03 RD-PN-RIGHT      PIC X(10).
001510           02 FILLER               PIC X(2) VALUE SPACES.
001520           02 RD-ACTION            PIC X(10).
001530           02 FILLER               PIC X(2) VALUE SPACES.
001540           02 RD-OLD               PIC X(10).
001550           02 FILLER               PIC X(4) VALUE " -> ".
001560           02 RD-NEW               PIC X(10).
001570           02 FILLER               PIC X(74) VALUE SPACES.
001580*
001590       01  LOG-PARMS-AREA.
001600           02 LP-FUNCTION        PIC 9 VALUE 1.
001610           02 LP-LEVEL           PIC X(5) VALUE "INFO ".
001620           02 LP-MESSAGE         PIC X(60) VALUE SPACES.
001630           02 FILLER             PIC X(5) VALUE SPACES.
001640*
001650       LINKAGE SECTION.
001660       01  PRV-PARMS.
001670           02 PRV-RETURN-CODE    PIC 9 VALUE ZERO.
001680*
001690       PROCEDURE DIVISION USING PRV-PARMS.
001700       BOMPRV-MAIN.
001710           PERFORM LOAD-MASTER-TABLE.
001720           OPEN EXTEND REPORT-OUT.
001730           PERFORM RPT-HEADER.
001740           PERFORM APPLY-LOOKUP-FILE.
001750           PERFORM PRV-RISK.
001760           PERFORM PRV-REPORT.
001770           CLOSE REPORT-OUT.
001780           MOVE ZERO TO PRV-RETURN-CODE.
001790           GOBACK.
001800*----------------------------------------------------------
001810* LOAD-MASTER-TABLE - SAME SORTED-LOAD AS BOMUPD, KEY AND
001820* DESCRIPTION ONLY - PREVIEW NEVER TOUCHES STATUS VALUES.
001830*----------------------------------------------------------
001840       LOAD-MASTER-TABLE.
001850           OPEN INPUT MASTER-CLN.
001860           MOVE ZERO TO MT-COUNT.
001870       LOAD-MASTER-TABLE-2.
001880           READ MASTER-CLN AT END GO TO LOAD-MASTER-TABLE-EX.
001890           MOVE MC-YAZAKI-PN TO TGT-KEY-WORK.
001900           PERFORM BIN-SEARCH.
001910           IF HIT GO TO LOAD-MASTER-TABLE-2.
001920           IF MT-COUNT NOT < 1000 GO TO LOAD-MASTER-TABLE-2.
001930           IF MT-COUNT NOT < LO
001940               PERFORM LOAD-MASTER-TABLE-SHIFT
001950                       VARYING J FROM MT-COUNT BY -1
001960                       UNTIL J < LO
001970           END-IF.
001980           MOVE MC-YAZAKI-PN   TO MT-KEY(LO).
001990           MOVE MC-DESCRIPTION TO MT-DESC(LO).
002000           ADD 1 TO MT-COUNT.
002010           GO TO LOAD-MASTER-TABLE-2.
002020       LOAD-MASTER-TABLE-SHIFT.
002030           MOVE MT-ENTRY(J) TO MT-ENTRY(J + 1).
002040       LOAD-MASTER-TABLE-EX.
002050           CLOSE MASTER-CLN.
002060*----------------------------------------------------------
002070* BIN-SEARCH - SAME BINARY SEARCH AS BOMLUP/BOMUPD.
002080*----------------------------------------------------------
002090       BIN-SEARCH.
002100           MOVE "N" TO HIT-SW.
002110           MOVE 1 TO LO.
002120           MOVE MT-COUNT TO HI.
002130       BIN-SEARCH-2.
002140           IF LO > HI GO TO BIN-SEARCH-EX.
002150           COMPUTE MID = (LO + HI) / 2.
002160           IF MT-KEY(MID) = TGT-KEY-WORK
002170               SET HIT TO TRUE
002180               MOVE MID TO LO
002190               GO TO BIN-SEARCH-EX
002200           END-IF.
002210           IF MT-KEY(MID) < TGT-KEY-WORK
002220               COMPUTE LO = MID + 1
002230           ELSE
002240               COMPUTE HI = MID - 1
002250           END-IF.
002260           GO TO BIN-SEARCH-2.
002270       BIN-SEARCH-EX.
002280           EXIT.
002290*----------------------------------------------------------
002300* APPLY-LOOKUP-FILE - READ LOOKUP-IN, DISPATCH, NEVER WRITE
002310* THE MASTER - COUNTS AND UP TO 10 SAMPLE LINES ONLY.
002320*----------------------------------------------------------
002330       APPLY-LOOKUP-FILE.
002340           OPEN INPUT LOOKUP-IN.
002350       APPLY-LOOKUP-FILE-2.
002360           READ LOOKUP-IN AT END GO TO APPLY-LOOKUP-FILE-EX.
002370           ADD 1 TO TGT-TOTAL.
002380           PERFORM DISPATCH-STATUS.
002390           GO TO APPLY-LOOKUP-FILE-2.
002400       APPLY-LOOKUP-FILE-EX.
002410           CLOSE LOOKUP-IN.
002420*----------------------------------------------------------
002430* DISPATCH-STATUS - SAME FOUR-WAY RULE AS BOMUPD.
002440*----------------------------------------------------------
002450       DISPATCH-STATUS.
002460           EVALUATE R-ACTIVATION-STATUS
002470               WHEN "X"         PERFORM PRV-SKIP
002480               WHEN "D"         PERFORM PRV-UPDATE
002490               WHEN "0"         PERFORM PRV-INSERT-OR-DUP
002500               WHEN "NOT_FOUND" PERFORM PRV-INSERT-NEW
002510               WHEN OTHER       PERFORM PRV-SKIP
002520           END-EVALUATE.
002530*----------------------------------------------------------
002540* PRV-SKIP / PRV-UPDATE / PRV-INSERT-OR-DUP / PRV-INSERT-NEW
002550* - COUNT AND, FOR THE FIRST 10 OF EACH CATEGORY, BUILD A
002560* SAMPLE DETAIL LINE VIA PRV-ADD-DETAIL.
002570*----------------------------------------------------------
002580       PRV-SKIP.
002590           ADD 1 TO CNT-TO-SKIP.
002600           PERFORM PRV-ADD-DETAIL-SKIP.
002610*
002620       PRV-UPDATE.
002630           ADD 1 TO CNT-TO-UPDATE.
002640           PERFORM PRV-ADD-DETAIL-UPDATE.
002650*
002660       PRV-INSERT-OR-DUP.
002670           MOVE R-YAZAKI-PN TO TGT-KEY-WORK.
002680           PERFORM BIN-SEARCH.
002690           IF HIT
002700               ADD 1 TO CNT-DUPLICATE
002710               PERFORM PRV-ADD-DETAIL-DUP
002720               GO TO PRV-INSERT-OR-DUP-EX
002730           END-IF.
002740           ADD 1 TO CNT-TO-INSERT.
002750           PERFORM PRV-ADD-DETAIL-INSERT.
002760       PRV-INSERT-OR-DUP-EX.
002770           EXIT.
002780*
002790       PRV-INSERT-NEW.
002800           ADD 1 TO CNT-TO-INSERT.
002810           PERFORM PRV-ADD-DETAIL-INSERT.
002820*----------------------------------------------------------
002830* PRV-ADD-DETAIL-* - ONE SAMPLE LINE PER CALL, STOPPED AT
002840* TEN PER CATEGORY (SEE DETAIL-COUNTS).
002850*----------------------------------------------------------
002860       PRV-ADD-DETAIL-SKIP.
002870           IF DC-SKIP NOT < 10 GO TO PRV-ADD-DETAIL-SKIP-EX.
002880           ADD 1 TO DC-SKIP.
002890           MOVE R-YAZAKI-PN TO RD-PN.
002900           MOVE "SKIP"      TO RD-ACTION.
002910           MOVE "X"         TO RD-OLD.
002920           MOVE "X"         TO RD-NEW.
002930           PERFORM PRV-BUFFER-DETAIL.
002940       PRV-ADD-DETAIL-SKIP-EX.
002950           EXIT.
002960*
002970       PRV-ADD-DETAIL-UPDATE.
002980           IF DC-UPDATE NOT < 10 GO TO PRV-ADD-DETAIL-UPDATE-EX.
002990           ADD 1 TO DC-UPDATE.
003000           MOVE R-YAZAKI-PN TO RD-PN.
003010           MOVE "UPDATE"    TO RD-ACTION.
003020           MOVE SPACES      TO RD-OLD.
003030           MOVE "D"         TO RD-NEW.
003040           PERFORM PRV-BUFFER-DETAIL.
003050       PRV-ADD-DETAIL-UPDATE-EX.
003060           EXIT.
003070*
003080       PRV-ADD-DETAIL-DUP.
003090           IF DC-DUPLICATE NOT < 10
003100               GO TO PRV-ADD-DETAIL-DUP-EX.
003110           ADD 1 TO DC-DUPLICATE.
003120           MOVE R-YAZAKI-PN TO RD-PN.
003130           MOVE "DUPLICATE" TO RD-ACTION.
003140           MOVE "0"         TO RD-OLD.
003150           MOVE "0"         TO RD-NEW.
003160           PERFORM PRV-BUFFER-DETAIL.
003170       PRV-ADD-DETAIL-DUP-EX.
003180           EXIT.
003190*
003200       PRV-ADD-DETAIL-INSERT.
003210           IF DC-INSERT NOT < 10 GO TO PRV-ADD-DETAIL-INSERT-EX.
003220           ADD 1 TO DC-INSERT.
003230           MOVE R-YAZAKI-PN TO RD-PN.
003240           MOVE "INSERT"    TO RD-ACTION.
003250           MOVE SPACES      TO RD-OLD.
003260           MOVE R-ACTIVATION-STATUS TO RD-NEW.
003270           PERFORM PRV-BUFFER-DETAIL.
003280       PRV-ADD-DETAIL-INSERT-EX.
003290           EXIT.
003300*----------------------------------------------------------
003310* PRV-BUFFER-DETAIL - STASH RPT-DETAIL-LINE IN THE TABLE
003320* RATHER THAN WRITE IT NOW, SO DETAILS LAND AFTER STATS/
003330* SUMMARY IN THE FINISHED REPORT.
003340*----------------------------------------------------------
003350       PRV-BUFFER-DETAIL.
003360           IF DB-COUNT NOT < 40 GO TO PRV-BUFFER-DETAIL-EX.
003370           ADD 1 TO DB-COUNT.
003380           MOVE RPT-DETAIL-LINE TO DB-ENTRY(DB-COUNT).
003390       PRV-BUFFER-DETAIL-EX.
003400           EXIT.
003410*----------------------------------------------------------
003420* PRV-RISK - NONE/LOW/MEDIUM/HIGH ON TOTAL CHANGES.
003430*----------------------------------------------------------
003440       PRV-RISK.
003450           COMPUTE TOTAL-CHANGES =
003460               CNT-TO-UPDATE + CNT-TO-INSERT.
003470           EVALUATE TRUE
003480               WHEN TOTAL-CHANGES = 0
003490                   MOVE "NONE  " TO RISK-LEVEL
003500               WHEN TOTAL-CHANGES NOT > 10
003510                   MOVE "LOW   " TO RISK-LEVEL
003520               WHEN TOTAL-CHANGES NOT > 100
003530                   MOVE "MEDIUM" TO RISK-LEVEL
003540               WHEN OTHER
003550                   MOVE "HIGH  " TO RISK-LEVEL
003560           END-EVALUATE.
003570*----------------------------------------------------------
003580* RPT-HEADER - BANNER LINE AT THE TOP OF THE PREVIEW BLOCK.
003590*----------------------------------------------------------
003600       RPT-HEADER.
003610           MOVE RPT-HEADER-LINE TO RPT-LINE.
003620           WRITE RPT-LINE.
003630*----------------------------------------------------------
003640* PRV-REPORT - STATISTICS, SUMMARY, THEN THE BUFFERED
003650* DETAIL LINES, THEN THE LOG CALL.
003660*----------------------------------------------------------
003670       PRV-REPORT.
003680           MOVE TGT-TOTAL  TO RS-TOTAL.
003690           MOVE CNT-TO-UPDATE TO RS-UPDATE.
003700           MOVE CNT-TO-INSERT TO RS-INSERT.
003710           MOVE CNT-DUPLICATE TO RS-DUP.
003720           MOVE CNT-TO-SKIP   TO RS-SKIP.
003730           MOVE RPT-STAT-LINE TO RPT-LINE.
003740           WRITE RPT-LINE.
003750*
003760           MOVE TOTAL-CHANGES TO RS-CHANGES.
003770           MOVE RISK-LEVEL    TO RS-RISK.
003780           MOVE RPT-SUM-LINE     TO RPT-LINE.
003790           WRITE RPT-LINE.
003800*
003810           PERFORM PRV-WRITE-DETAILS.
003820*
003830           MOVE 1 TO LP-FUNCTION.
003840           MOVE "INFO " TO LP-LEVEL.
003850           MOVE "PREVIEW COMPLETE - SEE REPORT-OUT"
003860               TO LP-MESSAGE.
003870           CALL "BOMLOG" USING LOG-PARMS-AREA.
003880*----------------------------------------------------------
003890* PRV-WRITE-DETAILS - FLUSH THE BUFFERED SAMPLE LINES,
003900* LAST BLOCK OF THE PREVIEW REPORT.
003910*----------------------------------------------------------
003920       PRV-WRITE-DETAILS.
003930           IF DB-COUNT = ZERO GO TO PRV-WRITE-DETAILS-EX.
003940           PERFORM PRV-WRITE-DETAILS-2
003950               VARYING J FROM 1 BY 1
003960               UNTIL J > DB-COUNT.
003970       PRV-WRITE-DETAILS-EX.
003980           EXIT.
003990*
004000       PRV-WRITE-DETAILS-2.
004010           MOVE DB-ENTRY(J) TO RPT-LINE.
004020           WRITE RPT-LINE.
