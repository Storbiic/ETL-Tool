000010***********************************************************
000020* BOMANL  -  COLUMN DISTRIBUTION ANALYZER
000030***********************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.     BOMANL.
000060       AUTHOR.         D. OKONKWO.
000070       INSTALLATION.   HARNESS PRODUCTS DIV - MIS.
000080       DATE-WRITTEN.   09/20/1988.
000090       DATE-COMPILED.
000100       SECURITY.       NONCONFIDENTIAL.
000110*----------------------------------------------------------
000120* CHANGE LOG
000130* DATE       BY   TKT/REQ   DESCRIPTION
000140* ---------- ---- --------- ------------------------------
000150* 09/20/1988 DO   BCR-0018  ORIGINAL - PLAIN BUCKET COUNTS
000160*                           ONLY, WHOLE MASTER
000170* 08/02/1992 JJ   BCR-0076  FILTERED VARIANT ADDED, RESTRICT
000180*                           TO KEYS ABSENT FROM TARGET
000190* 04/30/1996 MP   BCR-0151  BLANK FIELD NO LONGER COUNTED AS
000200*                           "0" - GOES TO OTHER PER AUDIT
000210* 01/11/1999 TB   Y2K-0008  NO DATE FIELDS HERE - CHECKED,
000220*                           NO CHANGE REQUIRED FOR Y2K
000230* 04/02/2003 KS   BCR-0218  RESEQUENCED, NO LOGIC CHANGE
000240* 09/14/2018 DO   BCR-0311  ZERO-ROW FILTER NOW PRINTS ALL
000250*                           ZERO COUNTS, WAS DIVIDE ABEND
000260*----------------------------------------------------------
000270       ENVIRONMENT DIVISION.
000280       CONFIGURATION SECTION.
000290       SOURCE-COMPUTER.    IBM-AT.
000300       OBJECT-COMPUTER.    IBM-AT.
000310       SPECIAL-NAMES.
000320           C01 IS TOP-OF-FORM.
000330       INPUT-OUTPUT SECTION.
000340       FILE-CONTROL.
000350           SELECT MASTER-CLN ASSIGN TO MASTCLN
000360               ORGANIZATION IS SEQUENTIAL
000370               FILE STATUS IS MCL-STAT.
000380           SELECT TARGET-CLN ASSIGN TO TARGCLN
000390               ORGANIZATION IS SEQUENTIAL
000400               FILE STATUS IS TCL-STAT.
000410           SELECT REPORT-OUT ASSIGN TO RPTOUT
000420               ORGANIZATION IS LINE SEQUENTIAL
000430               FILE STATUS IS RPT-STAT.
000440*
000450       DATA DIVISION.
000460       FILE SECTION.
000470*----------------------------------------------------------
000480       FD  MASTER-CLN.
000490       01  MASTER-CLN-REC.
000500           02 MC-YAZAKI-PN      PIC X(20).
000510           02 MC-DESCRIPTION    PIC X(30).
000520           02 MC-PROJ-STATUS-1  PIC X(10).
000530           02 MC-PROJ-STATUS-2  PIC X(10).
000540           02 MC-PROJ-STATUS-3  PIC X(10).
000550           02 FILLER            PIC X(20).
000560*----------------------------------------------------------
000570       FD  TARGET-CLN.
000580       01  TARGET-CLN-REC.
000590           02 TC-YAZAKI-PN      PIC X(20).
000600           02 TC-DESCRIPTION    PIC X(30).
000610           02 FILLER            PIC X(10).
000620*----------------------------------------------------------
000630       FD  REPORT-OUT.
000640       01  RPT-LINE             PIC X(132).
000650*----------------------------------------------------------
000660       WORKING-STORAGE SECTION.
000670       77  LO                   PIC 9(4) COMP VALUE ZERO.
000680       77  HI                   PIC 9(4) COMP VALUE ZERO.
000690       77  MID                  PIC 9(4) COMP VALUE ZERO.
000700       77  J                    PIC 9(4) COMP VALUE ZERO.
000710       77  TK-COUNT             PIC 9(4) COMP VALUE ZERO.
000720       77  MASTER-ROWS       PIC 9(7) COMP VALUE ZERO.
000730       77  FILTER-ROWS       PIC 9(7) COMP VALUE ZERO.
000740       77  LOOKUP-COL        PIC 9 VALUE 1.
000750       77  MODE              PIC 9 VALUE 1.
000760*
000770       01  MCL-STAT             PIC XX.
000780       01  TCL-STAT             PIC XX.
000790       01  RPT-STAT             PIC XX.
000800*
000810       01  HIT-SW            PIC X VALUE "N".
000820           88 HIT            VALUE "Y".
000830*
000840       01  TGT-KEY-WORK      PIC X(20) VALUE SPACES.
000850       01  TGT-KEY-HALVES REDEFINES TGT-KEY-WORK.
000860           02 TGT-KEY-LEFT   PIC X(10).
000870           02 TGT-KEY-RIGHT  PIC X(10).
000880*
000890       01  TARGET-KEY-TABLE.
000900           02 TK-KEY OCCURS 1000 TIMES PIC X(20).
000910       01  TARGET-KEY-STATS REDEFINES TARGET-KEY-TABLE.
000920           02 TKS-SLOT OCCURS 1000 TIMES PIC X(20).
000930*
000940       01  STAT-VALUE        PIC X(10) VALUE SPACES.
000950*
000960       01  CNT-X                PIC 9(7) COMP VALUE ZERO.
000970       01  CNT-D                PIC 9(7) COMP VALUE ZERO.
000980       01  CNT-0                PIC 9(7) COMP VALUE ZERO.
000990       01  CNT-OTHER            PIC 9(7) COMP VALUE ZERO.
001000*
001010       01  PCT-X                PIC 9(3)V99 VALUE ZERO.
001020       01  PCT-D                PIC 9(3)V99 VALUE ZERO.
001030       01  PCT-0                PIC 9(3)V99 VALUE ZERO.
001040       01  PCT-OTHER            PIC 9(3)V99 VALUE ZERO.
001050*
001060       01  DENOM             PIC 9(7) COMP VALUE ZERO.
001070*
001080       01  RPT-FILTER-LINE.
001090           02 FILLER            PIC X(13) VALUE "MASTER ROWS =".
001100           02 RF-MASTER         PIC ZZZZZZ9.
001110           02 FILLER            PIC X(2) VALUE SPACES.
001120           02 FILLER            PIC X(15)
001130              VALUE "FILTERED ROWS =".
001140           02 RF-FILTER         PIC ZZZZZZ9.
001150           02 FILLER            PIC X(90) VALUE SPACES.
001160*
001170       01  RPT-BUCKET-LINE.
001180           02 RB-BUCKET          PIC X(6).
001190           02 FILLER              PIC X(2) VALUE SPACES.
001200           02 RB-COUNT            PIC 9(7).
001210           02 RB-COUNT-DIGITS REDEFINES RB-COUNT
001220              PIC 9 OCCURS 7 TIMES.
001230           02 FILLER              PIC X(2) VALUE SPACES.
001240           02 RB-PCT               PIC ZZ9.99.
001250           02 FILLER               PIC X(1) VALUE "%".
001260           02 FILLER               PIC X(111) VALUE SPACES.
001270*
001280       01  LOG-PARMS-AREA.
001290           02 LP-FUNCTION       PIC 9 VALUE 1.
001300           02 LP-LEVEL          PIC X(5) VALUE "INFO ".
001310           02 LP-MESSAGE        PIC X(60) VALUE SPACES.
001320           02 FILLER            PIC X(5) VALUE SPACES.
001330*
001340       LINKAGE SECTION.
001350       01  ANL-PARMS.
001360           02 ANL-LOOKUP-COL    PIC 9.
001370           02 ANL-MODE          PIC 9.
001380           02 ANL-RETURN-CODE   PIC 9 VALUE ZERO.
001390*
001400       PROCEDURE DIVISION USING ANL-PARMS.
001410       BOMANL-MAIN.
001420           MOVE ANL-LOOKUP-COL TO LOOKUP-COL.
001430           IF LOOKUP-COL < 1 OR LOOKUP-COL > 3
001440               MOVE 1 TO LOOKUP-COL
001450           END-IF.
001460           MOVE ANL-MODE TO MODE.
001470           OPEN EXTEND REPORT-OUT.
001480           IF MODE = 2
001490               PERFORM LOAD-TARGET-KEYS
001500               PERFORM ANL-FILTERED
001510           ELSE
001520               PERFORM ANL-PLAIN
001530           END-IF.
001540           PERFORM ANL-REPORT.
001550           CLOSE REPORT-OUT.
001560           MOVE ZERO TO ANL-RETURN-CODE.
001570           GOBACK.
001580*----------------------------------------------------------
001590* LOAD-TARGET-KEYS - SORTED LOAD OF THE CLEANED TARGET KEYS
001600* FOR THE FILTERED VARIANT'S MEMBERSHIP TEST.
001610*----------------------------------------------------------
001620       LOAD-TARGET-KEYS.
001630           OPEN INPUT TARGET-CLN.
001640           MOVE ZERO TO TK-COUNT.
001650       LOAD-TARGET-KEYS-2.
001660           READ TARGET-CLN AT END GO TO LOAD-TARGET-KEYS-EX.
001670           MOVE TC-YAZAKI-PN TO TGT-KEY-WORK.
001680           PERFORM TK-SEARCH.
001690           IF HIT GO TO LOAD-TARGET-KEYS-2.
001700           IF TK-COUNT NOT < 1000 GO TO LOAD-TARGET-KEYS-2.
001710           IF TK-COUNT NOT < LO
001720               PERFORM LOAD-TARGET-KEYS-SHIFT
001730                       VARYING J FROM TK-COUNT BY -1
001740                       UNTIL J < LO
001750           END-IF.
001760           MOVE TGT-KEY-WORK TO TK-KEY(LO).
001770           ADD 1 TO TK-COUNT.
001780           GO TO LOAD-TARGET-KEYS-2.
001790       LOAD-TARGET-KEYS-SHIFT.
001800           MOVE TK-KEY(J) TO TK-KEY(J + 1).
001810       LOAD-TARGET-KEYS-EX.
001820           CLOSE TARGET-CLN.
001830*----------------------------------------------------------
001840* TK-SEARCH - BINARY SEARCH TARGET-KEY-TABLE(1:TK-COUNT).
001850*----------------------------------------------------------
001860       TK-SEARCH.
001870           MOVE "N" TO HIT-SW.
001880           MOVE 1 TO LO.
001890           MOVE TK-COUNT TO HI.
001900       TK-SEARCH-2.
001910           IF LO > HI GO TO TK-SEARCH-EX.
001920           COMPUTE MID = (LO + HI) / 2.
001930           IF TK-KEY(MID) = TGT-KEY-WORK
001940               SET HIT TO TRUE
001950               MOVE MID TO LO
001960               GO TO TK-SEARCH-EX
001970           END-IF.
001980           IF TK-KEY(MID) < TGT-KEY-WORK
001990               COMPUTE LO = MID + 1
002000           ELSE
002010               COMPUTE HI = MID - 1
002020           END-IF.
002030           GO TO TK-SEARCH-2.
002040       TK-SEARCH-EX.
002050           EXIT.
002060*----------------------------------------------------------
002070* ANL-PLAIN - BUCKET EVERY MASTER ROW, NO FILTER.
002080*----------------------------------------------------------
002090       ANL-PLAIN.
002100           OPEN INPUT MASTER-CLN.
002110       ANL-PLAIN-2.
002120           READ MASTER-CLN AT END GO TO ANL-PLAIN-EX.
002130           ADD 1 TO MASTER-ROWS.
002140           PERFORM PICK-COLUMN.
002150           PERFORM BUCKET-ROW.
002160           GO TO ANL-PLAIN-2.
002170       ANL-PLAIN-EX.
002180           CLOSE MASTER-CLN.
002190*----------------------------------------------------------
002200* ANL-FILTERED - BUCKET ONLY MASTER ROWS WHOSE KEY IS NOT
002210* IN THE TARGET KEY SET.
002220*----------------------------------------------------------
002230       ANL-FILTERED.
002240           OPEN INPUT MASTER-CLN.
002250       ANL-FILTERED-2.
002260           READ MASTER-CLN AT END GO TO ANL-FILTERED-EX.
002270           ADD 1 TO MASTER-ROWS.
002280           MOVE MC-YAZAKI-PN TO TGT-KEY-WORK.
002290           PERFORM TK-SEARCH.
002300           IF HIT GO TO ANL-FILTERED-2.
002310           ADD 1 TO FILTER-ROWS.
002320           PERFORM PICK-COLUMN.
002330           PERFORM BUCKET-ROW.
002340           GO TO ANL-FILTERED-2.
002350       ANL-FILTERED-EX.
002360           CLOSE MASTER-CLN.
002370*----------------------------------------------------------
002380* PICK-COLUMN - MOVE THE CHOSEN PROJECT-STATUS COLUMN OF
002390* THE CURRENT MASTER-CLN-REC TO STAT-VALUE.
002400*----------------------------------------------------------
002410       PICK-COLUMN.
002420           EVALUATE LOOKUP-COL
002430               WHEN 1 MOVE MC-PROJ-STATUS-1 TO STAT-VALUE
002440               WHEN 2 MOVE MC-PROJ-STATUS-2 TO STAT-VALUE
002450               WHEN 3 MOVE MC-PROJ-STATUS-3 TO STAT-VALUE
002460           END-EVALUATE.
002470*----------------------------------------------------------
002480* BUCKET-ROW - X/D/0 EXACT MATCH ONLY, BLANK GOES TO OTHER.
002490*----------------------------------------------------------
002500       BUCKET-ROW.
002510           EVALUATE STAT-VALUE
002520               WHEN "X" ADD 1 TO CNT-X
002530               WHEN "D" ADD 1 TO CNT-D
002540               WHEN "0" ADD 1 TO CNT-0
002550               WHEN OTHER ADD 1 TO CNT-OTHER
002560           END-EVALUATE.
002570*----------------------------------------------------------
002580* ANL-REPORT - PERCENTAGES AND THE DISTRIBUTION REPORT.
002590*----------------------------------------------------------
002600       ANL-REPORT.
002610           IF MODE = 2
002620               MOVE FILTER-ROWS TO DENOM
002630           ELSE
002640               MOVE MASTER-ROWS TO DENOM
002650           END-IF.
002660*
002670           IF DENOM = ZERO
002680               MOVE ZERO TO PCT-X PCT-D PCT-0 PCT-OTHER
002690           ELSE
002700               COMPUTE PCT-X ROUNDED = CNT-X * 100 / DENOM
002710               COMPUTE PCT-D ROUNDED = CNT-D * 100 / DENOM
002720               COMPUTE PCT-0 ROUNDED = CNT-0 * 100 / DENOM
002730               COMPUTE PCT-OTHER ROUNDED =
002740                   CNT-OTHER * 100 / DENOM
002750           END-IF.
002760*
002770           IF MODE = 2
002780               MOVE MASTER-ROWS TO RF-MASTER
002790               MOVE FILTER-ROWS TO RF-FILTER
002800               MOVE RPT-FILTER-LINE TO RPT-LINE
002810               WRITE RPT-LINE
002820           END-IF.
002830*
002840           MOVE "X"     TO RB-BUCKET.
002850           MOVE CNT-X   TO RB-COUNT.
002860           MOVE PCT-X   TO RB-PCT.
002870           MOVE RPT-BUCKET-LINE TO RPT-LINE.
002880           WRITE RPT-LINE.
002890*
002900           MOVE "D"     TO RB-BUCKET.
002910           MOVE CNT-D   TO RB-COUNT.
002920           MOVE PCT-D   TO RB-PCT.
002930           MOVE RPT-BUCKET-LINE TO RPT-LINE.
002940           WRITE RPT-LINE.
002950*
002960           MOVE "0"     TO RB-BUCKET.
002970           MOVE CNT-0   TO RB-COUNT.
002980           MOVE PCT-0   TO RB-PCT.
002990           MOVE RPT-BUCKET-LINE TO RPT-LINE.
003000           WRITE RPT-LINE.
003010*
003020           MOVE "OTHER" TO RB-BUCKET.
003030           MOVE CNT-OTHER TO RB-COUNT.
003040           MOVE PCT-OTHER TO RB-PCT.
003050           MOVE RPT-BUCKET-LINE TO RPT-LINE.
003060           WRITE RPT-LINE.
003070*
003080           MOVE "TOTAL" TO RB-BUCKET.
003090           MOVE DENOM TO RB-COUNT.
003100           IF DENOM = ZERO
003110               MOVE ZERO TO RB-PCT
003120           ELSE
003130               MOVE 100.00 TO RB-PCT
003140           END-IF.
003150           MOVE RPT-BUCKET-LINE TO RPT-LINE.
003160           WRITE RPT-LINE.
003170*
003180           MOVE 1 TO LP-FUNCTION.
003190           MOVE "INFO " TO LP-LEVEL.
003200           MOVE "ANALYZER COMPLETE - SEE REPORT-OUT"
003210               TO LP-MESSAGE.
003220           CALL "BOMLOG" USING LOG-PARMS-AREA.
